000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FNDKEY.
000400 AUTHOR. M P QUINCEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/17/90.
000700 DATE-COMPILED. 05/03/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* FNDKEY - SUBSTRING LOCATE UTILITY
001100*
001200* ORIGINALLY A SMALL FIXED-TEXT LOCATE ROUTINE FOR THE FORMS
001300* PRINT QUEUE, REWRITTEN BELOW FOR THE CLINICAL CHART EXTRACT
001400* PROJECT.  LOOKS FOR ONE KEYWORD, STARTING AT A GIVEN POSITION,
001500* INSIDE THE UPPERCASED CHART TEXT BUFFER CHRTSCAN BUILDS FOR
001600* EACH CHART.  WRITTEN SO CHRTSCAN NEVER HAS TO CALL FUNCTION
001700* INDEX, WHICH THE SITE STANDARD FORBIDS - SEE THE FNDKEY ENTRY
001800* IN THE CHRTSCAN CHANGE LOG FOR THE REASON.  MODELED ON STRLTH
001900* AND AGECALC - ONE LINKAGE RECORD IN, ONE RETURN CODE OUT.
002000*
002100* CHANGE LOG
002200*   021790 MPQ  00981  ORIGINAL PROGRAM.  LOCATED A FIXED FORM-
002300*                      FEED MARKER INSIDE THE PRINT QUEUE BUFFER
002400*                      FOR THE OLD FORMS-ALIGNMENT UTILITY.
002500*   112598 KLW  01608  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
002600*                      PROGRAM, NOTHING TO CHANGE.  LOGGED FOR
002700*                      THE Y2K AUDIT FILE PER MEMO 98-114.
002800*   050303 MPQ  02892  RESTATED FOR THE CLINICAL CHART EXTRACT
002900*                      PROJECT - KEYWORD AND START POSITION NOW
003000*                      ARRIVE ON LINKAGE INSTEAD OF BEING HARD
003100*                      CODED, SO CHRTSCAN CAN CALL IT FOR ANY
003200*                      KEYWORD IN ITS TABLES.
003300*   071103 MPQ  02940  FIXED OFF-BY-ONE ON THE LAST POSSIBLE
003400*                      STARTING POSITION - WAS MISSING A MATCH
003500*                      THAT ENDED ON THE LAST BYTE OF THE BUFFER.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  WS-MISC-FIELDS.
005100     05  WS-BUFF-LEN                 PIC S9(04) COMP VALUE 4000.
005200     05  WS-LAST-START               PIC S9(04) COMP.
005300     05  WS-SCAN-POS                 PIC S9(04) COMP.
005400     05  WS-MATCH-SW                 PIC X(01).
005500         88  WS-MATCH-FOUND          VALUE "Y".
005600         88  WS-MATCH-NOT-FOUND      VALUE "N".
005700 
005800 LINKAGE SECTION.
005900 01  FNDKEY-LINKAGE.
006000     05  FNDKEY-BUFFER               PIC X(4000).
006100     05  FNDKEY-KEYWORD              PIC X(25).
006200     05  FNDKEY-KEYWORD-LEN          PIC 9(02).
006300     05  FNDKEY-START-POS            PIC 9(04) COMP.
006400     05  FNDKEY-FOUND-POS            PIC 9(04) COMP.
006500     05  FILLER                      PIC X(06).
006600 
006700 01  FNDKEY-RETURN-CD                PIC 9(04) COMP.
006800 
006900 PROCEDURE DIVISION USING FNDKEY-LINKAGE, FNDKEY-RETURN-CD.
007000 
007100 000-MAIN-LINE.
007200     MOVE ZERO TO FNDKEY-FOUND-POS.
007300     MOVE ZERO TO FNDKEY-RETURN-CD.
007400     SET WS-MATCH-NOT-FOUND TO TRUE.
007500 
007600     IF FNDKEY-KEYWORD-LEN = ZERO
007700         MOVE 4 TO FNDKEY-RETURN-CD
007800         GO TO 000-MAIN-LINE-EXIT.
007900 
008000     COMPUTE WS-LAST-START =
008100         WS-BUFF-LEN - FNDKEY-KEYWORD-LEN + 1.
008200 
008300     IF FNDKEY-START-POS > WS-LAST-START
008400         MOVE 8 TO FNDKEY-RETURN-CD
008500         GO TO 000-MAIN-LINE-EXIT.
008600 
008700     MOVE FNDKEY-START-POS TO WS-SCAN-POS.
008800 
008900     PERFORM 100-SCAN-FORWARD THRU 100-SCAN-FORWARD-EXIT
009000         UNTIL WS-MATCH-FOUND
009100            OR WS-SCAN-POS > WS-LAST-START.
009200 
009300     IF WS-MATCH-NOT-FOUND
009400         MOVE 8 TO FNDKEY-RETURN-CD.
009500 
009600 000-MAIN-LINE-EXIT.
009700     GOBACK.
009800 
009900******************************************************************
010000* 100-SCAN-FORWARD - COMPARE THE KEYWORD AGAINST THE BUFFER AT
010100*                    THE CURRENT POSITION, THEN STEP ONE BYTE.
010200******************************************************************
010300 100-SCAN-FORWARD.
010400     IF FNDKEY-BUFFER (WS-SCAN-POS : FNDKEY-KEYWORD-LEN) =
010500             FNDKEY-KEYWORD (1 : FNDKEY-KEYWORD-LEN)
010600         MOVE WS-SCAN-POS TO FNDKEY-FOUND-POS
010700         SET WS-MATCH-FOUND TO TRUE
010800     ELSE
010900         ADD 1 TO WS-SCAN-POS.
011000 
011100 100-SCAN-FORWARD-EXIT.
011200     EXIT.
