000100******************************************************************
000200* CHRTLINE - ONE LINE OF NARRATIVE CHART TEXT
000300*
000400* SAME 132-BYTE LINE LAYOUT ON BOTH SIDES OF THE EXTRACT PIPELINE.
000500* CHRTASSM WRITES IT TO ASSEMBLED-CHART, ONE PATIENT AT A TIME.
000600* DOWNSTREAM, THOSE ASSEMBLED CHARTS ARE THE CHART-TEXT CHRTINGS
000700* READS IN BATCH, KEYED OFF ITS CHART-CONTROL LIST, BEFORE IT
000800* PASSES THE CLEANED TEXT TO CHRTSCAN OVER LINKAGE.
000900******************************************************************
001000 01  CHART-TEXT-LINE.
001100     05  CT-LINE                     PIC X(132).
