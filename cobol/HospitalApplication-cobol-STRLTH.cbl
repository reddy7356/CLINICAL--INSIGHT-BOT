000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/11/85.
000700 DATE-COMPILED. 06/11/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* STRLTH - TRIMMED-LENGTH UTILITY
001100*
001200* RETURNS THE LENGTH OF TEXT1 UP TO ITS LAST NON-BLANK CHARACTER.
001300* CALLED BY CHRTSCAN BEFORE IT REFERENCE-MODIFIES THE CHART TEXT
001400* BUFFER, SO THE SCAN NEVER WALKS PAST WHERE REAL TEXT ENDS.  ALSO
001500* CALLED BY CHRTINGS WHEN IT TRIMS EACH CLEANED CHART LINE BEFORE
001600* APPENDING IT TO THE BUFFER IT HANDS TO CHRTSCAN.
001700*
001800* CHANGE LOG
001900*   061185 JS   00000  ORIGINAL PROGRAM.
002000*   042288 JS   00340  CORRECTED TRAILING LOW-VALUES LEFT BY THE
002100*                      SCREEN PAINTER - THESE WERE COMING BACK
002200*                      AS NON-BLANK AND THROWING THE LENGTH OFF.
002300*   112598 KLW  01606  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
002400*                      PROGRAM, NOTHING TO CHANGE.  LOGGED FOR
002500*                      THE Y2K AUDIT FILE PER MEMO 98-114.
002600*   051503 MPQ  02891  DROPPED THE REVERSE-STRING TRICK FOR THE
002700*                      CLINICAL CHART EXTRACT PROJECT - THIS
002800*                      COMPILER RELEASE FLAGS FUNCTION REVERSE
002900*                      AS A NONSTANDARD EXTENSION.  REWRITTEN AS
003000*                      A STRAIGHT BACKWARD SCAN INSTEAD.
003100*   071903 MPQ  02945  NO CODE CHANGE - CHRTINGS NOW CALLS THIS
003200*                      ROUTINE TOO WHEN IT BUILDS THE CHRTSCAN
003300*                      INPUT BUFFER.  NOTED HERE SINCE THE OLD
003400*                      REMARKS ONLY MENTIONED CHRTSCAN.
003500******************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 
004800 WORKING-STORAGE SECTION.
004900 01  WS-MISC-FIELDS.
005000     05  WS-SCAN-PTR                 PIC S9(04) COMP.
005100     05  WS-FOUND-SW                 PIC X(01).
005200         88  WS-FOUND-NONBLANK       VALUE "Y".
005300         88  WS-NOT-FOUND-YET        VALUE "N".
005400 
005500******************************************************************
005600* TEXT1 VIEWED AS A TABLE OF SINGLE CHARACTERS SO THE BACKWARD
005700* SCAN CAN INDEX INTO IT ONE BYTE AT A TIME.
005800******************************************************************
005900 01  WS-TEXT-WORK-AREA.
006000     05  WS-TEXT-WORK                PIC X(255).
006100 01  WS-TEXT-CHAR-TABLE REDEFINES WS-TEXT-WORK-AREA.
006200     05  WS-TEXT-CHAR OCCURS 255 TIMES
006300                           INDEXED BY WS-TEXT-IDX
006400                           PIC X(01).
006500 
006600 LINKAGE SECTION.
006700 01  TEXT1                           PIC X(255).
006800 01  RETURN-LTH                      PIC S9(04).
006900 
007000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007100 
007200 000-MAIN-LINE.
007300     MOVE TEXT1 TO WS-TEXT-WORK.
007400     INSPECT WS-TEXT-WORK
007500             REPLACING ALL LOW-VALUES BY SPACES.
007600 
007700     MOVE 0 TO WS-SCAN-PTR.
007800     SET WS-NOT-FOUND-YET TO TRUE.
007900     SET WS-TEXT-IDX TO 255.
008000 
008100     PERFORM 100-SCAN-BACKWARD THRU 100-SCAN-BACKWARD-EXIT
008200         UNTIL WS-FOUND-NONBLANK
008300            OR WS-TEXT-IDX < 1.
008400 
008500     ADD WS-SCAN-PTR TO RETURN-LTH.
008600     GOBACK.
008700 
008800******************************************************************
008900* 100-SCAN-BACKWARD - WALK FROM THE END OF THE FIELD TOWARD THE
009000*                     FRONT UNTIL A NON-BLANK CHARACTER TURNS UP.
009100*                     REPLACES THE OLD FUNCTION REVERSE LOGIC.
009200******************************************************************
009300 100-SCAN-BACKWARD.
009400     IF WS-TEXT-CHAR (WS-TEXT-IDX) NOT = SPACE
009500         MOVE WS-TEXT-IDX TO WS-SCAN-PTR
009600         SET WS-FOUND-NONBLANK TO TRUE
009700     ELSE
009800         SET WS-TEXT-IDX DOWN BY 1.
009900 
010000 100-SCAN-BACKWARD-EXIT.
010100     EXIT.
