000100******************************************************************
000200* INSREC - INSIGHT-RECORD, ONE FIXED RECORD PER CHART SCANNED BY
000300*          CHRTSCAN.  EVERY FIELD DEFAULTS TO "NOT FOUND" AND IS
000400*          OVERWRITTEN ONLY WHEN THE RULE ENGINE MATCHES EVIDENCE
000500*          IN THE CHART TEXT.  LAID OUT THE SAME WAY THE VSAM
000600*          PATIENT MASTER GROUPS DEMOGRAPHIC/INSURANCE/CLINICAL
000700*          DATA UNDER 05-LEVEL SECTIONS.
000800******************************************************************
000900 01  INSIGHT-RECORD.
001000     05  INS-PATIENT-INFO.
001100         10  INS-AGE                 PIC X(20).
001200         10  INS-WEIGHT               PIC X(20).
001300         10  INS-HEIGHT               PIC X(20).
001400         10  INS-GENDER               PIC X(10).
001500     05  INS-PRE-OPERATIVE.
001600         10  INS-ASA-STATUS           PIC X(10).
001700         10  INS-ALLERGIES            PIC X(60).
001800     05  INS-MEDICATIONS.
001900         10  INS-MED-ANTICOAG         PIC X(60).
002000         10  INS-MED-INSULIN          PIC X(60).
002100         10  INS-MED-CARDIAC          PIC X(60).
002200         10  INS-MED-OTHER            PIC X(60).
002300     05  INS-COMORBIDITIES.
002400         10  INS-COM-CARDIAC          PIC X(60).
002500         10  INS-COM-PULMONARY        PIC X(60).
002600         10  INS-COM-RENAL            PIC X(60).
002700         10  INS-COM-HEPATIC          PIC X(60).
002800         10  INS-COM-NEURO            PIC X(60).
002900         10  INS-COM-ENDOCRINE        PIC X(60).
003000     05  INS-AIRWAY.
003100         10  INS-AIR-MALLAMPATI       PIC X(15).
003200         10  INS-AIR-MOUTH-OPEN       PIC X(25).
003300         10  INS-AIR-NECK             PIC X(20).
003400         10  INS-AIR-THYROMENTAL      PIC X(20).
003500         10  INS-AIR-DENTITION        PIC X(20).
003600         10  INS-AIR-DIFFICULTY       PIC X(25).
003700     05  INS-LABS.
003800         10  INS-LAB-HGB              PIC X(20).
003900         10  INS-LAB-PLT              PIC X(20).
004000         10  INS-LAB-INR              PIC X(20).
004100         10  INS-LAB-CREAT            PIC X(20).
004200         10  INS-LAB-GLUCOSE          PIC X(20).
004300         10  INS-LAB-LYTES            PIC X(20).
004400     05  INS-SURGICAL.
004500         10  INS-SURG-PROCEDURE       PIC X(60).
004600         10  INS-SURG-POSITION        PIC X(25).
004700         10  INS-SURG-DURATION        PIC X(25).
004800         10  INS-SURG-SURGEON         PIC X(30).
004900         10  INS-SURG-APPROACH        PIC X(20).
005000     05  INS-RISK.
005100         10  INS-RISK-ASPIRATION      PIC X(10).
005200         10  INS-RISK-AIRWAY          PIC X(25).
005300         10  INS-RISK-CARDIAC         PIC X(10).
005400         10  INS-RISK-BLEEDING        PIC X(10).
005500     05  INS-META.
005600         10  INS-CHART-ID             PIC X(30).
005700         10  INS-STATUS               PIC X(02).
005800             88  INS-STAT-OK          VALUE "OK".
005900             88  INS-STAT-SKIP        VALUE "SK".
006000             88  INS-STAT-ERROR       VALUE "ER".
