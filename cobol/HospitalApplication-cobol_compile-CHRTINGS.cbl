000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHRTINGS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 05/09/03.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE BATCH INGEST DRIVER FOR THE
001300*          ANESTHESIA PLANNING EXTRACT.  IT READS THE LIST OF
001400*          CHART IDENTIFIERS ON CHART-CONTROL AND, FOR EACH ONE,
001500*          PULLS THAT CHART'S NARRATIVE TEXT OFF THE CONCATENATED
001600*          CHART-TEXT FEED - ONE MARKER RECORD PER CHART FOLLOWED
001700*          BY ITS TEXT LINES - CLEANS IT UP AND HANDS IT TO
001800*          CHRTSCAN FOR SCORING.
001900*
002000*          A CHART WITH NO NONBLANK TEXT AT ALL IS SKIPPED, NOT
002100*          ABENDED - THE FEEDER SOMETIMES SENDS AN EMPTY SHELL
002200*          FOR A CHART THAT NEVER GOT DICTATED.  ANYTHING ELSE
002300*          THAT GOES WRONG ON ONE CHART IS LOGGED AS AN ERROR AND
002400*          THE RUN MOVES ON TO THE NEXT ONE - THIS JOB ONLY
002500*          ABENDS FOR A CONTROL-FILE PROBLEM THAT MEANS THE WHOLE
002600*          RUN CANNOT BE TRUSTED.
002700*
002800*          ONE INSIGHT-RECORD IS WRITTEN PER CHART READ FROM
002900*          CHART-CONTROL, AND A RUN-SUMMARY LINE GOES OUT FOR
003000*          EVERY CHART TOO, SO OPERATIONS CAN SEE AT A GLANCE
003100*          WHAT HAPPENED WITHOUT DIGGING THROUGH THE INSIGHT
003200*          FILE ITSELF.
003300*
003400******************************************************************
003500 
003600*        CALLS                   -   CHRTSCAN, STRLTH
003700 
003800******************************************************************
003900* CHANGE LOG
004000*   012388 JS   00062  ORIGINAL PROGRAM.  DROVE THE NIGHTLY
004100*                      PATIENT TREATMENT AND CHARGES LISTING OFF
004200*                      THE DAILY TRANSPORT FEED AND THE VSAM
004300*                      PATIENT MASTERS.
004400*   091592 TGD  00450  ADDED THE TRAILER-RECORD BALANCING CHECK
004500*                      BETWEEN THE TWO DAILY FEEDS.
004600*   112598 KLW  01610  YEAR 2000 REVIEW - THE PAGE HEADING DATE
004700*                      WAS A 2-DIGIT YEAR.  WIDENED TO FOUR
004800*                      DIGITS.  LOGGED FOR THE Y2K AUDIT FILE PER
004900*                      MEMO 98-114.
005000*   050903 MPQ  02895  GUTTED AND RESTATED AS THE BATCH INGEST
005100*                      DRIVER FOR THE CLINICAL CHART EXTRACT
005200*                      PROJECT.  DROPPED THE VSAM PATIENT,
005300*                      INSURANCE AND PERSONAL MASTER LOOKUPS, THE
005400*                      PRINT-LINE FORMATTING AND THE DAILY
005500*                      CHARGES TABLES.  KEPT THE CONTROL-FILE-
005600*                      DRIVES-THE-LOOP SKELETON AND THE
005700*                      1000-ABEND-RTN CONVENTION.
005800*   052203 MPQ  02898  ADDED THE BLANK-LINE-RUN COLLAPSE, TAB-TO-
005900*                      SPACE CONVERSION AND REFERENCES-SECTION
006000*                      TRUNCATION AHEAD OF THE CHRTSCAN CALL - THE
006100*                      FEEDER SENDS RAW WORD-PROCESSOR TEXT AND
006200*                      CHRTSCAN WAS PICKING UP FOOTNOTE NOISE PAST
006300*                      THE REFERENCES HEADING.
006400*   081903 MPQ  02947  RUN SUMMARY NOW LISTS EVERY SKIPPED OR
006500*                      FAILED CHART BY ID AND REASON IN THE
006600*                      TRAILER, NOT JUST THE COUNTS - OPERATIONS
006700*                      COULD NOT TELL WHICH CHARTS TO RESUBMIT.
006800******************************************************************
006900 
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CHART-CONTROL
008000         ASSIGN TO UT-S-CHTCTL
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS CCCODE.
008300 
008400     SELECT CHART-TEXT
008500         ASSIGN TO UT-S-CHRTTXT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS CTCODE.
008800 
008900     SELECT INSIGHT-FILE
009000         ASSIGN TO UT-S-INSFILE
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS INCODE.
009300 
009400     SELECT RUN-SUMMARY
009500         ASSIGN TO UT-S-RUNSUM
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS RSCODE.
009800 
009900     SELECT SYSOUT
010000         ASSIGN TO UT-S-SYSOUT
010100         ORGANIZATION IS SEQUENTIAL.
010200 
010300 DATA DIVISION.
010400 FILE SECTION.
010500 
010600 FD  CHART-CONTROL
010700     LABEL RECORDS ARE STANDARD.
010800 01  CHART-CONTROL-REC              PIC X(30).
010900 
011000 FD  CHART-TEXT
011100     LABEL RECORDS ARE STANDARD.
011200     COPY CHRTLINE.
011300 
011400******************************************************************
011500* A CHART-TEXT RECORD IS EITHER A HEADER SEPARATOR MARKING THE
011600* START OF ONE CHART'S TEXT, OR A NARRATIVE LINE BELONGING TO THE
011700* CHART WHOSE HEADER CAME BEFORE IT.
011800******************************************************************
011900 01  CHART-TEXT-HDR REDEFINES CHART-TEXT-LINE.
012000     05  CH-MARKER                   PIC X(10).
012100         88  CH-IS-HEADER            VALUE "*CHART-ID*".
012200     05  CH-CHART-ID                 PIC X(30).
012300     05  FILLER                      PIC X(92).
012400 
012500 FD  INSIGHT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800     COPY INSREC.
012900 
013000 FD  RUN-SUMMARY
013100     LABEL RECORDS ARE STANDARD.
013200 01  RUN-SUMMARY-LINE                PIC X(80).
013300 
013400 FD  SYSOUT
013500     LABEL RECORDS ARE STANDARD.
013600 01  SYSOUT-REC                      PIC X(120).
013700 
013800 WORKING-STORAGE SECTION.
013900 01  WS-MISC-FIELDS.
014000     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
014100     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
014200     05  FILLER                      PIC X(04).
014300 
014400 01  FILE-STATUS-CODES.
014500     05  CCCODE                      PIC X(02).
014600         88  CCCODE-OK               VALUE "00".
014700     05  CTCODE                      PIC X(02).
014800         88  CTCODE-OK               VALUE "00".
014900     05  INCODE                      PIC X(02).
015000         88  INCODE-OK               VALUE "00".
015100     05  RSCODE                      PIC X(02).
015200         88  RSCODE-OK               VALUE "00".
015300     05  FILLER                      PIC X(04).
015400 
015500 01  MORE-CONTROL-RECS-SW            PIC X(01) VALUE "Y".
015600     88  MORE-CONTROL-RECS           VALUE "Y".
015700     88  NO-MORE-CONTROL-RECS        VALUE "N".
015800 
015900 01  MORE-CHART-TEXT-SW              PIC X(01) VALUE "Y".
016000     88  MORE-CHART-TEXT             VALUE "Y".
016100     88  NO-MORE-CHART-TEXT          VALUE "N".
016200 
016300 01  WS-CHART-ID                     PIC X(30).
016400 01  WS-TOTAL-CHARTS                 PIC 9(05) COMP VALUE ZERO.
016500 
016600******************************************************************
016700* RUN-DATE STAMPED ON THE OPENING CONSOLE MESSAGE.  THE SYSTEM
016800* DATE COMES BACK 2-DIGIT-YEAR, SO IT IS WINDOWED THE SAME WAY
016900* AGECALC WINDOWS A PATIENT BIRTH YEAR.
017000******************************************************************
017100 01  WS-RUN-DATE-AREA.
017200     05  WS-RUN-DATE                 PIC 9(06).
017300 01  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-AREA.
017400     05  WS-RD-YY                    PIC 9(02).
017500     05  WS-RD-MM                    PIC 9(02).
017600     05  WS-RD-DD                    PIC 9(02).
017700 
017800 01  WS-CENTURY-TABLE-V.
017900     05  FILLER                      PIC X(02) VALUE "19".
018000     05  FILLER                      PIC X(02) VALUE "20".
018100 01  WS-CENTURY-TABLE REDEFINES WS-CENTURY-TABLE-V.
018200     05  WS-CENTURY-ENTRY OCCURS 2 TIMES
018300                           INDEXED BY WS-CENTURY-IDX
018400                           PIC X(02).
018500 01  WS-CUTOFF-YY                    PIC 9(02) COMP VALUE 50.
018600 
018700 01  WS-FULL-YEAR-WORK.
018800     05  WS-FULL-YEAR                PIC 9(04).
018900 01  WS-FULL-YEAR-PARTS REDEFINES WS-FULL-YEAR-WORK.
019000     05  WS-FY-CENTURY               PIC 9(02).
019100     05  WS-FY-YY                    PIC 9(02).
019200 
019300******************************************************************
019400* ONE CHART'S TEXT AS IT COMES OFF CHART-TEXT, BEFORE CLEANUP.
019500******************************************************************
019600 01  WS-RAW-LINE-TABLE.
019700     05  WS-RAW-LINE OCCURS 300 TIMES
019800                           INDEXED BY WS-RAW-IDX
019900                           PIC X(132).
020000 01  WS-RAW-LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
020100 01  WS-RAW-NONBLANK-COUNT           PIC 9(03) COMP VALUE ZERO.
020200 
020300******************************************************************
020400* THE SAME CHART'S TEXT AFTER THE BLANK-RUN COLLAPSE, THE TAB-TO-
020500* SPACE PASS AND THE REFERENCES-SECTION TRUNCATION.
020600******************************************************************
020700 01  WS-CLEAN-LINE-TABLE.
020800     05  WS-CLEAN-LINE OCCURS 300 TIMES
020900                           INDEXED BY WS-CLEAN-IDX
021000                           PIC X(132).
021100 01  WS-CLEAN-LINE-COUNT             PIC 9(03) COMP VALUE ZERO.
021200 
021300 01  WS-BLANK-RUN-COUNT              PIC 9(02) COMP VALUE ZERO.
021400 01  WS-TAB-CHAR                     PIC X(01) VALUE X"09".
021500 
021600 01  WS-CUTOFF-LINE                  PIC 9(03) COMP VALUE ZERO.
021700 
021800 01  WS-REFS-LINE-SW                 PIC X(01).
021900     88  WS-REFS-LINE-FOUND          VALUE "Y".
022000     88  WS-REFS-LINE-NOT-FOUND      VALUE "N".
022100 01  WS-REFS-LINE-NBR                PIC 9(03) COMP VALUE ZERO.
022200 
022300******************************************************************
022400* ONE CLEAN LINE VIEWED AS A CHARACTER TABLE SO THE REFERENCES
022500* CHECK CAN FIND THE FIRST NONBLANK BYTE WITHOUT AN INTRINSIC
022600* FUNCTION.
022700******************************************************************
022800 01  WS-REFS-SCAN-AREA               PIC X(132).
022900 01  WS-REFS-SCAN-CHARS REDEFINES WS-REFS-SCAN-AREA.
023000     05  WS-RS-CHAR OCCURS 132 TIMES
023100                           INDEXED BY WS-RS-IDX
023200                           PIC X(01).
023300 01  WS-RS-START-POS                 PIC 9(03) COMP VALUE ZERO.
023400 01  WS-RS-CHAR-SW                   PIC X(01).
023500     88  WS-RS-CHAR-FOUND            VALUE "Y".
023600     88  WS-RS-CHAR-NOT-FOUND        VALUE "N".
023700 
023800******************************************************************
023900* SHARED PARAMETER AREA FOR THE CALL TO CHRTSCAN.  LAYOUT MATCHES
024000* CHRTSCAN-LINKAGE FIELD FOR FIELD.
024100******************************************************************
024200 01  WS-CHRTSCAN-LINKAGE.
024300     05  WS-CS-BUFFER                PIC X(4000).
024400     05  WS-CS-BUFFER-LEN            PIC 9(04) COMP.
024500     05  WS-CS-CHART-ID              PIC X(30).
024600 01  WS-CS-RETURN-CD                 PIC 9(04) COMP.
024700 
024800******************************************************************
024900* SHARED BUFFER FOR THE CALL TO STRLTH WHEN TRIMMING A CLEANED
025000* LINE BEFORE IT GOES INTO WS-CS-BUFFER.
025100******************************************************************
025200 01  WS-STRLTH-BUFFER                PIC X(255).
025300 01  WS-STRLTH-LEN                   PIC S9(04).
025400 
025500******************************************************************
025600* EVERY SKIPPED OR FAILED CHART, HELD FOR THE RUN-SUMMARY TRAILER.
025700******************************************************************
025800 01  WS-FAILURE-TABLE.
025900     05  WS-FAIL-ENTRY OCCURS 200 TIMES
026000                           INDEXED BY WS-FAIL-IDX.
026100         10  WS-FAIL-CHART-ID        PIC X(30).
026200         10  WS-FAIL-REASON          PIC X(40).
026300         10  FILLER                  PIC X(10).
026400 01  WS-FAIL-COUNT                   PIC 9(03) COMP VALUE ZERO.
026500 
026600 01  WS-LINE-WORK                    PIC X(80).
026700 01  WS-COUNT-EDIT                   PIC Z(4)9.
026800 01  WS-SUB                          PIC 9(03) COMP.
026900 
027000     COPY RUNSUM.
027100     COPY ABNDCHRT.
027200 
027300 PROCEDURE DIVISION.
027400 
027500 000-MAIN-LINE.
027600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
027700 
027800     PERFORM 100-MAINLINE THRU 100-EXIT.
027900 
028000     PERFORM 980-WRITE-TRAILER THRU 980-EXIT.
028100     PERFORM 990-CLEANUP THRU 990-EXIT.
028200 
028300     MOVE +0 TO RETURN-CODE.
028400     GOBACK.
028500 
028600 000-MAIN-LINE-EXIT.
028700     EXIT.
028800 
028900******************************************************************
029000* 010-HOUSEKEEPING - COUNT THE CONTROL FILE, OPEN EVERYTHING FOR
029100*                    REAL, WRITE THE OPENING HEADER LINE AND
029200*                    PRIME BOTH INPUT FILES.
029300******************************************************************
029400 010-HOUSEKEEPING.
029500     ACCEPT WS-RUN-DATE FROM DATE.
029600     PERFORM 020-WINDOW-CENTURY THRU 020-EXIT.
029700 
029800     DISPLAY "******** BEGIN JOB CHRTINGS ********".
029900     DISPLAY "RUN DATE " WS-FULL-YEAR "-" WS-RD-MM "-" WS-RD-DD.
030000 
030100     PERFORM 030-COUNT-CONTROL-RECS THRU 030-EXIT.
030200 
030300     OPEN INPUT CHART-CONTROL.
030400     IF NOT CCCODE-OK
030500         MOVE "010-HOUSEKEEPING" TO PARA-NAME
030600         MOVE "OPEN CHART-CONTROL FAILED" TO ABEND-REASON
030700         MOVE CCCODE TO ACTUAL-VAL
030800         MOVE "00" TO EXPECTED-VAL
030900         GO TO 1000-ABEND-RTN.
031000 
031100     OPEN INPUT CHART-TEXT.
031200     IF NOT CTCODE-OK
031300         MOVE "010-HOUSEKEEPING" TO PARA-NAME
031400         MOVE "OPEN CHART-TEXT FAILED" TO ABEND-REASON
031500         MOVE CTCODE TO ACTUAL-VAL
031600         MOVE "00" TO EXPECTED-VAL
031700         GO TO 1000-ABEND-RTN.
031800 
031900     OPEN OUTPUT INSIGHT-FILE.
032000     IF NOT INCODE-OK
032100         MOVE "010-HOUSEKEEPING" TO PARA-NAME
032200         MOVE "OPEN INSIGHT-FILE FAILED" TO ABEND-REASON
032300         MOVE INCODE TO ACTUAL-VAL
032400         MOVE "00" TO EXPECTED-VAL
032500         GO TO 1000-ABEND-RTN.
032600 
032700     OPEN OUTPUT RUN-SUMMARY.
032800     IF NOT RSCODE-OK
032900         MOVE "010-HOUSEKEEPING" TO PARA-NAME
033000         MOVE "OPEN RUN-SUMMARY FAILED" TO ABEND-REASON
033100         MOVE RSCODE TO ACTUAL-VAL
033200         MOVE "00" TO EXPECTED-VAL
033300         GO TO 1000-ABEND-RTN.
033400 
033500     OPEN OUTPUT SYSOUT.
033600 
033700     MOVE ZERO TO RS-CHARTS-READ.
033800     MOVE ZERO TO RS-CHARTS-PROCESSED.
033900     MOVE ZERO TO RS-CHARTS-SKIPPED.
034000     MOVE ZERO TO RS-CHARTS-FAILED.
034100 
034200     MOVE WS-TOTAL-CHARTS TO WS-COUNT-EDIT.
034300     MOVE SPACES TO WS-LINE-WORK.
034400     STRING "FOUND "                DELIMITED BY SIZE
034500            WS-COUNT-EDIT           DELIMITED BY SIZE
034600            " FILE(S). PROCESSING..." DELIMITED BY SIZE
034700            INTO WS-LINE-WORK
034800     END-STRING.
034900     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
035000 
035100     SET MORE-CHART-TEXT TO TRUE.
035200     PERFORM 040-PRIME-CHART-TEXT THRU 040-EXIT.
035300 
035400     SET MORE-CONTROL-RECS TO TRUE.
035500     PERFORM 050-READ-CONTROL-REC THRU 050-EXIT.
035600 
035700 010-EXIT.
035800     EXIT.
035900 
036000******************************************************************
036100* 020-WINDOW-CENTURY - SAME SLIDING 50-YEAR WINDOW AGECALC USES,
036200*                      APPLIED HERE TO THE RUN DATE INSTEAD OF A
036300*                      PATIENT BIRTH DATE.
036400******************************************************************
036500 020-WINDOW-CENTURY.
036600     IF WS-RD-YY < WS-CUTOFF-YY
036700         SET WS-CENTURY-IDX TO 2
036800     ELSE
036900         SET WS-CENTURY-IDX TO 1
037000     END-IF.
037100     MOVE WS-CENTURY-ENTRY (WS-CENTURY-IDX) TO WS-FY-CENTURY.
037200     MOVE WS-RD-YY TO WS-FY-YY.
037300 
037400 020-EXIT.
037500     EXIT.
037600 
037700******************************************************************
037800* 030-COUNT-CONTROL-RECS - A FIRST PASS OVER CHART-CONTROL JUST
037900*                          TO COUNT THE CHARTS FOR THE OPENING
038000*                          "FOUND n FILE(S)" LINE.  CLOSED AND
038100*                          REOPENED BEFORE THE REAL PASS.
038200******************************************************************
038300 030-COUNT-CONTROL-RECS.
038400     OPEN INPUT CHART-CONTROL.
038500     IF NOT CCCODE-OK
038600         MOVE "030-COUNT-CONTROL-RECS" TO PARA-NAME
038700         MOVE "OPEN CHART-CONTROL FAILED (COUNT PASS)"
038800                                       TO ABEND-REASON
038900         MOVE CCCODE TO ACTUAL-VAL
039000         MOVE "00" TO EXPECTED-VAL
039100         GO TO 1000-ABEND-RTN.
039200 
039300     MOVE ZERO TO WS-TOTAL-CHARTS.
039400     SET MORE-CONTROL-RECS TO TRUE.
039500     PERFORM 035-COUNT-ONE-REC THRU 035-EXIT
039600         UNTIL NO-MORE-CONTROL-RECS.
039700 
039800     CLOSE CHART-CONTROL.
039900 
040000 030-EXIT.
040100     EXIT.
040200 
040300 035-COUNT-ONE-REC.
040400     READ CHART-CONTROL
040500         AT END
040600             SET NO-MORE-CONTROL-RECS TO TRUE
040700     END-READ.
040800 
040900     IF MORE-CONTROL-RECS
041000         ADD 1 TO WS-TOTAL-CHARTS
041100     END-IF.
041200 
041300 035-EXIT.
041400     EXIT.
041500 
041600 040-PRIME-CHART-TEXT.
041700     READ CHART-TEXT
041800         AT END
041900             SET NO-MORE-CHART-TEXT TO TRUE
042000     END-READ.
042100 
042200 040-EXIT.
042300     EXIT.
042400 
042500 050-READ-CONTROL-REC.
042600     READ CHART-CONTROL
042700         AT END
042800             SET NO-MORE-CONTROL-RECS TO TRUE
042900     END-READ.
043000 
043100     IF MORE-CONTROL-RECS
043200         MOVE CHART-CONTROL-REC TO WS-CHART-ID
043300     END-IF.
043400 
043500 050-EXIT.
043600     EXIT.
043700 
043800******************************************************************
043900* 100-MAINLINE - ONE PASS PER CHART ID UNTIL CHART-CONTROL RUNS
044000*                OUT.
044100******************************************************************
044200 100-MAINLINE.
044300     PERFORM 200-PROCESS-ONE-CHART THRU 200-EXIT
044400         UNTIL NO-MORE-CONTROL-RECS.
044500 
044600 100-EXIT.
044700     EXIT.
044800 
044900 200-PROCESS-ONE-CHART.
045000     ADD 1 TO RS-CHARTS-READ.
045100     MOVE ZERO TO WS-RAW-LINE-COUNT.
045200     MOVE ZERO TO WS-RAW-NONBLANK-COUNT.
045300 
045400     PERFORM 210-LOAD-CHART-LINES THRU 210-EXIT.
045500 
045600     IF WS-RAW-NONBLANK-COUNT = ZERO
045700         PERFORM 900-RECORD-SKIP THRU 900-EXIT
045800     ELSE
045900         PERFORM 300-CLEAN-CHART-TEXT THRU 300-EXIT
046000         PERFORM 400-BUILD-SCAN-BUFFER THRU 400-EXIT
046100         PERFORM 500-CALL-CHRTSCAN THRU 500-EXIT
046200         IF WS-CS-RETURN-CD = ZERO
046300             PERFORM 910-RECORD-OK THRU 910-EXIT
046400         ELSE
046500             PERFORM 920-RECORD-ERROR THRU 920-EXIT
046600         END-IF
046700     END-IF.
046800 
046900     PERFORM 050-READ-CONTROL-REC THRU 050-EXIT.
047000 
047100 200-EXIT.
047200     EXIT.
047300 
047400******************************************************************
047500* 210-LOAD-CHART-LINES - THE PRIMED CHART-TEXT RECORD MUST BE THE
047600*                        HEADER FOR THE CURRENT CHART.  READ AND
047700*                        TABLE EVERY LINE UP TO THE NEXT HEADER
047800*                        OR END OF FILE.
047900******************************************************************
048000 210-LOAD-CHART-LINES.
048100     IF NO-MORE-CHART-TEXT
048200         MOVE "210-LOAD-CHART-LINES" TO PARA-NAME
048300         MOVE "CHART-TEXT RAN OUT BEFORE CHART-CONTROL"
048400                                       TO ABEND-REASON
048500         MOVE WS-CHART-ID TO ACTUAL-VAL
048600         MOVE "MORE CHART-TEXT DATA" TO EXPECTED-VAL
048700         GO TO 1000-ABEND-RTN.
048800 
048900     IF NOT CH-IS-HEADER
049000         MOVE "210-LOAD-CHART-LINES" TO PARA-NAME
049100         MOVE "CHART-TEXT MISSING HEADER SEPARATOR"
049200                                       TO ABEND-REASON
049300         MOVE CT-LINE (1:20) TO ACTUAL-VAL
049400         MOVE "*CHART-ID* MARKER LINE" TO EXPECTED-VAL
049500         GO TO 1000-ABEND-RTN.
049600 
049700     IF CH-CHART-ID NOT = WS-CHART-ID
049800         MOVE "210-LOAD-CHART-LINES" TO PARA-NAME
049900         MOVE "CHART-TEXT OUT OF SYNC WITH CHART-CONTROL"
050000                                       TO ABEND-REASON
050100         MOVE CH-CHART-ID TO ACTUAL-VAL
050200         MOVE WS-CHART-ID (1:20) TO EXPECTED-VAL
050300         GO TO 1000-ABEND-RTN.
050400 
050500     PERFORM 215-STORE-ONE-LINE THRU 215-EXIT
050600         WITH TEST AFTER
050700         UNTIL NO-MORE-CHART-TEXT
050800            OR CH-IS-HEADER.
050900 
051000 210-EXIT.
051100     EXIT.
051200 
051300 215-STORE-ONE-LINE.
051400     READ CHART-TEXT
051500         AT END
051600             SET NO-MORE-CHART-TEXT TO TRUE
051700     END-READ.
051800 
051900     IF MORE-CHART-TEXT
052000         IF NOT CH-IS-HEADER
052100             IF WS-RAW-LINE-COUNT < 300
052200                 ADD 1 TO WS-RAW-LINE-COUNT
052300                 SET WS-RAW-IDX TO WS-RAW-LINE-COUNT
052400                 MOVE CT-LINE TO WS-RAW-LINE (WS-RAW-IDX)
052500                 IF CT-LINE NOT = SPACES
052600                     ADD 1 TO WS-RAW-NONBLANK-COUNT
052700                 END-IF
052800             END-IF
052900         END-IF
053000     END-IF.
053100 
053200 215-EXIT.
053300     EXIT.
053400 
053500******************************************************************
053600* 300-CLEAN-CHART-TEXT - BLANK-RUN COLLAPSE, TAB-TO-SPACE, THEN
053700*                        THE REFERENCES-SECTION CUT.
053800******************************************************************
053900 300-CLEAN-CHART-TEXT.
054000     PERFORM 310-COLLAPSE-BLANK-RUNS THRU 310-EXIT.
054100     PERFORM 320-CONVERT-TABS THRU 320-EXIT.
054200     PERFORM 330-TRUNCATE-REFERENCES THRU 330-EXIT.
054300 
054400 300-EXIT.
054500     EXIT.
054600 
054700 310-COLLAPSE-BLANK-RUNS.
054800     MOVE ZERO TO WS-CLEAN-LINE-COUNT.
054900     MOVE ZERO TO WS-BLANK-RUN-COUNT.
055000 
055100     IF WS-RAW-LINE-COUNT > 0
055200         PERFORM 315-COLLAPSE-ONE-LINE THRU 315-EXIT
055300             VARYING WS-RAW-IDX FROM 1 BY 1
055400                 UNTIL WS-RAW-IDX > WS-RAW-LINE-COUNT
055500         PERFORM 316-FLUSH-BLANK-RUN THRU 316-EXIT
055600     END-IF.
055700 
055800 310-EXIT.
055900     EXIT.
056000 
056100 315-COLLAPSE-ONE-LINE.
056200     IF WS-RAW-LINE (WS-RAW-IDX) = SPACES
056300         ADD 1 TO WS-BLANK-RUN-COUNT
056400     ELSE
056500         PERFORM 316-FLUSH-BLANK-RUN THRU 316-EXIT
056600         PERFORM 319-APPEND-CLEAN-LINE THRU 319-EXIT
056700     END-IF.
056800 
056900 315-EXIT.
057000     EXIT.
057100 
057200 316-FLUSH-BLANK-RUN.
057300     IF WS-BLANK-RUN-COUNT > 2
057400         PERFORM 317-APPEND-BLANK-LINE THRU 317-EXIT
057500     ELSE
057600         PERFORM 317-APPEND-BLANK-LINE THRU 317-EXIT
057700             VARYING WS-SUB FROM 1 BY 1
057800                 UNTIL WS-SUB > WS-BLANK-RUN-COUNT
057900     END-IF.
058000     MOVE ZERO TO WS-BLANK-RUN-COUNT.
058100 
058200 316-EXIT.
058300     EXIT.
058400 
058500 317-APPEND-BLANK-LINE.
058600     IF WS-CLEAN-LINE-COUNT < 300
058700         ADD 1 TO WS-CLEAN-LINE-COUNT
058800         SET WS-CLEAN-IDX TO WS-CLEAN-LINE-COUNT
058900         MOVE SPACES TO WS-CLEAN-LINE (WS-CLEAN-IDX)
059000     END-IF.
059100 
059200 317-EXIT.
059300     EXIT.
059400 
059500 319-APPEND-CLEAN-LINE.
059600     IF WS-CLEAN-LINE-COUNT < 300
059700         ADD 1 TO WS-CLEAN-LINE-COUNT
059800         SET WS-CLEAN-IDX TO WS-CLEAN-LINE-COUNT
059900         MOVE WS-RAW-LINE (WS-RAW-IDX) TO
060000                                 WS-CLEAN-LINE (WS-CLEAN-IDX)
060100     END-IF.
060200 
060300 319-EXIT.
060400     EXIT.
060500 
060600 320-CONVERT-TABS.
060700     IF WS-CLEAN-LINE-COUNT > 0
060800         PERFORM 325-CONVERT-ONE-LINE THRU 325-EXIT
060900             VARYING WS-CLEAN-IDX FROM 1 BY 1
061000                 UNTIL WS-CLEAN-IDX > WS-CLEAN-LINE-COUNT
061100     END-IF.
061200 
061300 320-EXIT.
061400     EXIT.
061500 
061600 325-CONVERT-ONE-LINE.
061700     INSPECT WS-CLEAN-LINE (WS-CLEAN-IDX)
061800             REPLACING ALL WS-TAB-CHAR BY SPACE.
061900 
062000 325-EXIT.
062100     EXIT.
062200 
062300******************************************************************
062400* 330-TRUNCATE-REFERENCES - A "REFERENCES" LINE FOUND PAST THE
062500*                           60% POINT OF THE CLEANED CHART DROPS
062600*                           ITSELF AND EVERYTHING AFTER IT.
062700******************************************************************
062800 330-TRUNCATE-REFERENCES.
062900     SET WS-REFS-LINE-NOT-FOUND TO TRUE.
063000     COMPUTE WS-CUTOFF-LINE = (WS-CLEAN-LINE-COUNT * 6) / 10.
063100 
063200     IF WS-CLEAN-LINE-COUNT > 0
063300         PERFORM 335-CHECK-ONE-LINE-FOR-REFS THRU 335-EXIT
063400             VARYING WS-CLEAN-IDX FROM 1 BY 1
063500                 UNTIL WS-CLEAN-IDX > WS-CLEAN-LINE-COUNT
063600                    OR WS-REFS-LINE-FOUND
063700     END-IF.
063800 
063900     IF WS-REFS-LINE-FOUND
064000         MOVE WS-REFS-LINE-NBR TO WS-CLEAN-LINE-COUNT
064100         SUBTRACT 1 FROM WS-CLEAN-LINE-COUNT
064200     END-IF.
064300 
064400 330-EXIT.
064500     EXIT.
064600 
064700 335-CHECK-ONE-LINE-FOR-REFS.
064800     IF WS-CLEAN-IDX > WS-CUTOFF-LINE
064900         MOVE WS-CLEAN-LINE (WS-CLEAN-IDX) TO WS-REFS-SCAN-AREA
065000         PERFORM 337-FIND-FIRST-NONBLANK THRU 337-EXIT
065100         IF WS-RS-CHAR-FOUND AND WS-RS-START-POS <= 123
065200             IF WS-REFS-SCAN-AREA (WS-RS-START-POS:10) =
065300                                                 "REFERENCES"
065400                 MOVE WS-CLEAN-IDX TO WS-REFS-LINE-NBR
065500                 SET WS-REFS-LINE-FOUND TO TRUE
065600             END-IF
065700         END-IF
065800     END-IF.
065900 
066000 335-EXIT.
066100     EXIT.
066200 
066300 337-FIND-FIRST-NONBLANK.
066400     SET WS-RS-CHAR-NOT-FOUND TO TRUE.
066500     SET WS-RS-IDX TO 1.
066600     PERFORM 338-SCAN-ONE-CHAR THRU 338-EXIT
066700         UNTIL WS-RS-CHAR-FOUND
066800            OR WS-RS-IDX > 132.
066900 
067000 337-EXIT.
067100     EXIT.
067200 
067300 338-SCAN-ONE-CHAR.
067400     IF WS-RS-CHAR (WS-RS-IDX) NOT = SPACE
067500         MOVE WS-RS-IDX TO WS-RS-START-POS
067600         SET WS-RS-CHAR-FOUND TO TRUE
067700     ELSE
067800         SET WS-RS-IDX UP BY 1
067900     END-IF.
068000 
068100 338-EXIT.
068200     EXIT.
068300 
068400******************************************************************
068500* 400-BUILD-SCAN-BUFFER - EACH CLEANED LINE IS TRIMMED BY STRLTH
068600*                         AND APPENDED TO THE FLAT BUFFER CHRTSCAN
068700*                         SCANS, WITH A LOW-VALUES MARKER AFTER
068800*                         EVERY LINE SO A LINE-REMAINDER CAPTURE
068900*                         KNOWS WHERE TO STOP.
069000******************************************************************
069100 400-BUILD-SCAN-BUFFER.
069200     MOVE SPACES TO WS-CS-BUFFER.
069300     MOVE ZERO TO WS-CS-BUFFER-LEN.
069400 
069500     IF WS-CLEAN-LINE-COUNT > 0
069600         PERFORM 410-APPEND-ONE-LINE THRU 410-EXIT
069700             VARYING WS-CLEAN-IDX FROM 1 BY 1
069800                 UNTIL WS-CLEAN-IDX > WS-CLEAN-LINE-COUNT
069900                    OR WS-CS-BUFFER-LEN > 3900
070000     END-IF.
070100 
070200 400-EXIT.
070300     EXIT.
070400 
070500 410-APPEND-ONE-LINE.
070600     MOVE WS-CLEAN-LINE (WS-CLEAN-IDX) TO WS-STRLTH-BUFFER.
070700     MOVE ZERO TO WS-STRLTH-LEN.
070800     CALL "STRLTH" USING WS-STRLTH-BUFFER, WS-STRLTH-LEN.
070900 
071000     IF WS-STRLTH-LEN > 0
071100         IF WS-CS-BUFFER-LEN + WS-STRLTH-LEN + 1 < 4000
071200             MOVE WS-STRLTH-LEN TO WS-SUB
071300             MOVE WS-CLEAN-LINE (WS-CLEAN-IDX) (1:WS-SUB)
071400                 TO WS-CS-BUFFER (WS-CS-BUFFER-LEN + 1 : WS-SUB)
071500             ADD WS-STRLTH-LEN TO WS-CS-BUFFER-LEN
071600             ADD 1 TO WS-CS-BUFFER-LEN
071700             MOVE LOW-VALUES TO
071800                             WS-CS-BUFFER (WS-CS-BUFFER-LEN:1)
071900         END-IF
072000     END-IF.
072100 
072200 410-EXIT.
072300     EXIT.
072400 
072500******************************************************************
072600* 500-CALL-CHRTSCAN - HAND THE ASSEMBLED BUFFER TO THE RULE
072700*                     ENGINE AND WRITE WHATEVER IT GIVES BACK.
072800******************************************************************
072900 500-CALL-CHRTSCAN.
073000     MOVE WS-CHART-ID TO WS-CS-CHART-ID.
073100     MOVE ZERO TO WS-CS-RETURN-CD.
073200 
073300     CALL "CHRTSCAN" USING WS-CHRTSCAN-LINKAGE,
073400                            INSIGHT-RECORD,
073500                            WS-CS-RETURN-CD.
073600 
073700     MOVE WS-CHART-ID TO INS-CHART-ID.
073800     WRITE INSIGHT-RECORD.
073900 
074000 500-EXIT.
074100     EXIT.
074200 
074300******************************************************************
074400* 900/910/920 - RECORD THE OUTCOME OF ONE CHART, BOTH IN THE
074500*               RUNNING TOTALS AND ON THE RUN-SUMMARY FILE.
074600******************************************************************
074700 900-RECORD-SKIP.
074800     ADD 1 TO RS-CHARTS-SKIPPED.
074900     MOVE WS-CHART-ID TO RS-CHART-ID.
075000     MOVE "SKIP" TO RS-RESULT.
075100     MOVE "TEXT EXTRACTION FAILED" TO RS-REASON.
075200     PERFORM 930-ADD-FAILURE THRU 930-EXIT.
075300 
075400     MOVE SPACES TO WS-LINE-WORK.
075500     STRING "[SKIP] "                DELIMITED BY SIZE
075600            WS-CHART-ID              DELIMITED BY SPACE
075700            " TEXT EXTRACTION FAILED" DELIMITED BY SIZE
075800            INTO WS-LINE-WORK
075900     END-STRING.
076000     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
076100 
076200 900-EXIT.
076300     EXIT.
076400 
076500 910-RECORD-OK.
076600     ADD 1 TO RS-CHARTS-PROCESSED.
076700 
076800     MOVE SPACES TO WS-LINE-WORK.
076900     STRING "[OK] "                  DELIMITED BY SIZE
077000            WS-CHART-ID              DELIMITED BY SPACE
077100            INTO WS-LINE-WORK
077200     END-STRING.
077300     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
077400 
077500 910-EXIT.
077600     EXIT.
077700 
077800 920-RECORD-ERROR.
077900     ADD 1 TO RS-CHARTS-FAILED.
078000     MOVE WS-CHART-ID TO RS-CHART-ID.
078100     MOVE "ERR " TO RS-RESULT.
078200     MOVE "INSIGHT EXTRACTION RETURNED AN ERROR CODE"
078300                                       TO RS-REASON.
078400     PERFORM 930-ADD-FAILURE THRU 930-EXIT.
078500 
078600     MOVE SPACES TO WS-LINE-WORK.
078700     STRING "[ERR] "                 DELIMITED BY SIZE
078800            WS-CHART-ID              DELIMITED BY SPACE
078900            " INSIGHT EXTRACTION RETURNED AN ERROR CODE"
079000                                      DELIMITED BY SIZE
079100            INTO WS-LINE-WORK
079200     END-STRING.
079300     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
079400 
079500 920-EXIT.
079600     EXIT.
079700 
079800 930-ADD-FAILURE.
079900     IF WS-FAIL-COUNT < 200
080000         ADD 1 TO WS-FAIL-COUNT
080100         SET WS-FAIL-IDX TO WS-FAIL-COUNT
080200         MOVE RS-CHART-ID TO WS-FAIL-CHART-ID (WS-FAIL-IDX)
080300         MOVE RS-REASON TO WS-FAIL-REASON (WS-FAIL-IDX)
080400     END-IF.
080500 
080600 930-EXIT.
080700     EXIT.
080800 
080900 950-WRITE-SUMMARY-LINE.
081000     MOVE WS-LINE-WORK TO RUN-SUMMARY-LINE.
081100     WRITE RUN-SUMMARY-LINE.
081200 
081300 950-EXIT.
081400     EXIT.
081500 
081600******************************************************************
081700* 980-WRITE-TRAILER - THE CLOSING SUCCESS/FAILURE LINE, THE LIST
081800*                     OF SKIPPED OR FAILED CHARTS, AND THE FINAL
081900*                     COUNTS.
082000******************************************************************
082100 980-WRITE-TRAILER.
082200     IF WS-FAIL-COUNT = ZERO
082300         MOVE "ALL FILES PROCESSED SUCCESSFULLY." TO WS-LINE-WORK
082400         PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT
082500     ELSE
082600         MOVE "COMPLETED WITH SOME ERRORS:" TO WS-LINE-WORK
082700         PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT
082800         PERFORM 985-WRITE-ONE-FAILURE THRU 985-EXIT
082900             VARYING WS-FAIL-IDX FROM 1 BY 1
083000                 UNTIL WS-FAIL-IDX > WS-FAIL-COUNT
083100     END-IF.
083200 
083300     MOVE RS-CHARTS-READ TO WS-COUNT-EDIT.
083400     MOVE SPACES TO WS-LINE-WORK.
083500     STRING "CHARTS READ: "          DELIMITED BY SIZE
083600            WS-COUNT-EDIT            DELIMITED BY SIZE
083700            INTO WS-LINE-WORK
083800     END-STRING.
083900     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
084000 
084100     MOVE RS-CHARTS-PROCESSED TO WS-COUNT-EDIT.
084200     MOVE SPACES TO WS-LINE-WORK.
084300     STRING "CHARTS PROCESSED: "     DELIMITED BY SIZE
084400            WS-COUNT-EDIT            DELIMITED BY SIZE
084500            INTO WS-LINE-WORK
084600     END-STRING.
084700     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
084800 
084900     MOVE RS-CHARTS-SKIPPED TO WS-COUNT-EDIT.
085000     MOVE SPACES TO WS-LINE-WORK.
085100     STRING "CHARTS SKIPPED: "       DELIMITED BY SIZE
085200            WS-COUNT-EDIT            DELIMITED BY SIZE
085300            INTO WS-LINE-WORK
085400     END-STRING.
085500     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
085600 
085700     MOVE RS-CHARTS-FAILED TO WS-COUNT-EDIT.
085800     MOVE SPACES TO WS-LINE-WORK.
085900     STRING "CHARTS FAILED: "        DELIMITED BY SIZE
086000            WS-COUNT-EDIT            DELIMITED BY SIZE
086100            INTO WS-LINE-WORK
086200     END-STRING.
086300     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
086400 
086500 980-EXIT.
086600     EXIT.
086700 
086800 985-WRITE-ONE-FAILURE.
086900     MOVE SPACES TO WS-LINE-WORK.
087000     STRING "- "                     DELIMITED BY SIZE
087100            WS-FAIL-CHART-ID (WS-FAIL-IDX) DELIMITED BY SPACE
087200            ": "                     DELIMITED BY SIZE
087300            WS-FAIL-REASON (WS-FAIL-IDX)   DELIMITED BY SPACE
087400            INTO WS-LINE-WORK
087500     END-STRING.
087600     PERFORM 950-WRITE-SUMMARY-LINE THRU 950-EXIT.
087700 
087800 985-EXIT.
087900     EXIT.
088000 
088100 990-CLEANUP.
088200     CLOSE CHART-CONTROL.
088300     CLOSE CHART-TEXT.
088400     CLOSE INSIGHT-FILE.
088500     CLOSE RUN-SUMMARY.
088600     CLOSE SYSOUT.
088700 
088800     DISPLAY "******** END JOB CHRTINGS ********".
088900 
089000 990-EXIT.
089100     EXIT.
089200 
089300******************************************************************
089400* 1000-ABEND-RTN - HOUSE ABEND CONVENTION.  ONLY A CONTROL-FILE
089500*                  PROBLEM SERIOUS ENOUGH TO DISTRUST THE WHOLE
089600*                  RUN REACHES THIS PARAGRAPH - PER-CHART TROUBLE
089700*                  IS HANDLED AS A SKIP OR AN ERROR INSTEAD.
089800******************************************************************
089900 1000-ABEND-RTN.
090000     WRITE SYSOUT-REC FROM ABEND-REC.
090100     DISPLAY "CHRTINGS ABEND - " ABEND-REASON UPON CONSOLE.
090200     DISPLAY "  ACTUAL:   " ACTUAL-VAL UPON CONSOLE.
090300     DISPLAY "  EXPECTED: " EXPECTED-VAL UPON CONSOLE.
090400     DIVIDE ZERO-VAL INTO ONE-VAL.
