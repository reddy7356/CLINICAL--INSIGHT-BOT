000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHRTASSM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/12/91.
000600 DATE-COMPILED. 04/29/03.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE CHART ASSEMBLER FOR THE ANESTHESIA
001300*          PLANNING EXTRACT.  IT READS ONE PATIENT'S CLINICAL
001400*          RESOURCE FILE - ALWAYS A PT RECORD FIRST, THEN SOME
001500*          MIX OF CN/MD/AL/OB/PR RECORDS IN WHATEVER ORDER THE
001600*          FEEDER SENT THEM - AND BUILDS THE NARRATIVE CHART TEXT
001700*          THAT CHRTINGS AND CHRTSCAN LATER SCAN FOR ANESTHESIA-
001800*          RELEVANT FACTS.
001900*
002000*          THE RESOURCE RECORDS DO NOT ARRIVE GROUPED BY TYPE, SO
002100*          THIS PROGRAM TABLES EACH TYPE AS IT READS THE FILE AND
002200*          WRITES THE NARRATIVE SECTIONS - IN A FIXED ORDER - ONLY
002300*          AFTER END OF FILE.  A SECTION WHOSE RESOURCE TYPE HAD
002400*          NO RECORDS AT ALL IS LEFT OFF THE CHART ENTIRELY,
002500*          HEADING AND ALL.
002600*
002700******************************************************************
002800 
002900*        CALLS                   -   AGECALC
003000 
003100******************************************************************
003200* CHANGE LOG
003300*   091291 JS   00871  ORIGINAL PROGRAM.  BUILT THE TREATMENT-
003400*                      CHARGE SEARCH DETAIL LINE FROM THE DAILY
003500*                      TRANSPORT FEED AND THE LAB TEST TABLE.
003600*   062694 GDW  01144  ADDED THE OUT-OF-BALANCE ABEND CHECK ON
003700*                      THE TRAILER RECORD COUNT.
003800*   112598 KLW  01609  YEAR 2000 REVIEW - WS-DATE WAS A 2-DIGIT
003900*                      YEAR FIELD USED ONLY FOR THE PRINT LINE
004000*                      HEADING.  NO STORED-DATE ARITHMETIC.
004100*                      LOGGED FOR THE Y2K AUDIT FILE PER MEMO
004200*                      98-114.
004300*   042903 MPQ  02894  GUTTED AND RESTATED AS THE CHART ASSEMBLER
004400*                      FOR THE CLINICAL CHART EXTRACT PROJECT.
004500*                      DROPPED THE LAB-CHARGE TABLE, THE VSAM
004600*                      PATIENT MASTER LOOKUP AND THE CLCLBCST
004700*                      CALL.  KEPT THE HOUSEKEEPING/MAINLINE/
004800*                      CLEANUP SKELETON AND THE 1000-ABEND-RTN
004900*                      CONVENTION.
005000*   051503 MPQ  02897  ADDED THE AGECALC CALL FOR THE PATIENT
005100*                      DEMOGRAPHIC LINE.
005200*   071803 MPQ  02942  LAB VALUE LINE NOW LEFT-JUSTIFIES THE
005300*                      EDITED NUMBER BEFORE THE UNIT IS APPENDED -
005400*                      WAS COMING OUT WITH THE UNIT PUSHED OFF
005500*                      THE RIGHT OF THE LINE ON SMALL VALUES.
005600*   081103 MPQ  02946  LABORATORY VALUES HEADING NOW KEYS OFF
005700*                      WHETHER ANY OB RECORD WAS READ AT ALL,
005800*                      NOT WHETHER ANY QUALIFIED FOR THE TABLE -
005900*                      A CHART WITH ONLY NON-QUALIFYING LAB
006000*                      RECORDS WAS DROPPING THE HEADING INSTEAD
006100*                      OF PRINTING THE "NO QUANTITATIVE" LINE.
006200******************************************************************
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CLINICAL-RESOURCES
007400         ASSIGN TO UT-S-CLNRSRC
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS IFCODE.
007700 
007800     SELECT ASSEMBLED-CHART
007900         ASSIGN TO UT-S-ASMCHRT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS OFCODE.
008200 
008300     SELECT SYSOUT
008400         ASSIGN TO UT-S-SYSOUT
008500         ORGANIZATION IS SEQUENTIAL.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 
009000 FD  CLINICAL-RESOURCES
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300 COPY CLNRSRC.
009400 
009500 FD  ASSEMBLED-CHART
009600     LABEL RECORDS ARE STANDARD.
009700 COPY CHRTLINE.
009800 
009900 FD  SYSOUT
010000     LABEL RECORDS ARE STANDARD.
010100 01  SYSOUT-REC                     PIC X(120).
010200 
010300 WORKING-STORAGE SECTION.
010400 01  WS-MISC-FIELDS.
010500     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
010600     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
010700     05  FILLER                      PIC X(04).
010800 
010900 01  FILE-STATUS-CODES.
011000     05  IFCODE                      PIC X(02).
011100         88  IFCODE-OK               VALUE "00".
011200         88  IFCODE-EOF              VALUE "10".
011300     05  OFCODE                      PIC X(02).
011400         88  OFCODE-OK               VALUE "00".
011500     05  FILLER                      PIC X(04).
011600 
011700 77  MORE-RESOURCE-RECS-SW           PIC X(01) VALUE "Y".
011800     88  MORE-RESOURCE-RECS          VALUE "Y".
011900     88  NO-MORE-RESOURCE-RECS       VALUE "N".
012000 
012100******************************************************************
012200* THE ONE PT RECORD, SAVED OFF TO THE SIDE SO IT IS NOT WALKED ON
012300* BY THE NEXT RECORD READ INTO THE CR-PATIENT-DATA REDEFINITION.
012400******************************************************************
012500 01  WS-PATIENT-SAVE.
012600     05  WS-SAVE-GIVEN-NAME           PIC X(20).
012700     05  WS-SAVE-FAMILY-NAME          PIC X(20).
012800     05  WS-SAVE-BIRTH-YEAR           PIC 9(04).
012900     05  WS-SAVE-GENDER               PIC X(10).
013000     05  FILLER                       PIC X(06).
013100 
013200******************************************************************
013300* PAST MEDICAL HISTORY TABLE - CN RECORDS, CAPPED AT 10 PER THE
013400* SITE STANDARD FOR THIS EXTRACT.
013500******************************************************************
013600 01  WS-CONDITION-TABLE.
013700     05  WS-CN-ENTRY OCCURS 10 TIMES
013800                           INDEXED BY WS-CN-IDX.
013900         10  WS-CN-NAME               PIC X(40).
014000         10  FILLER                   PIC X(10).
014100 77  WS-CN-COUNT                      PIC 9(02) COMP VALUE ZERO.
014200 
014300******************************************************************
014400* MEDICATIONS TABLE - MD RECORDS, CAPPED AT 10.
014500******************************************************************
014600 01  WS-MEDICATION-TABLE.
014700     05  WS-MD-ENTRY OCCURS 10 TIMES
014800                           INDEXED BY WS-MD-IDX.
014900         10  WS-MD-NAME               PIC X(40).
015000         10  WS-MD-DOSAGE             PIC X(40).
015100         10  FILLER                   PIC X(10).
015200 77  WS-MD-COUNT                      PIC 9(02) COMP VALUE ZERO.
015300 
015400******************************************************************
015500* ALLERGIES TABLE - AL RECORDS, CAPPED AT 5.
015600******************************************************************
015700 01  WS-ALLERGY-TABLE.
015800     05  WS-AL-ENTRY OCCURS 5 TIMES
015900                           INDEXED BY WS-AL-IDX.
016000         10  WS-AL-NAME               PIC X(40).
016100         10  WS-AL-REACTION           PIC X(40).
016200         10  FILLER                   PIC X(10).
016300 77  WS-AL-COUNT                      PIC 9(02) COMP VALUE ZERO.
016400 
016500******************************************************************
016600* LABORATORY VALUES TABLE - OB RECORDS.  THE SITE STANDARD ONLY
016700* CAPS THE QUANTITATIVE ROWS AT 15; THE TABLE IS SIZED A LITTLE
016800* LARGER SO A FEW STRING-VALUED OBSERVATIONS CAN RIDE ALONG
016900* WITHOUT CROWDING OUT A QUANTITATIVE ONE.  A TEST NAME ALREADY
017000* IN THE TABLE IS NEVER ADDED AGAIN.  WS-OB-RAW-COUNT COUNTS
017100* EVERY OB RECORD READ, TABLED OR NOT, SO THE HEADING PARAGRAPH
017200* CAN TELL "NO OB RECORDS AT ALL" APART FROM "OB RECORDS READ
017300* BUT NONE QUALIFIED".
017400******************************************************************
017500 01  WS-OBSERVATION-TABLE.
017600     05  WS-OB-ENTRY OCCURS 30 TIMES
017700                           INDEXED BY WS-OB-IDX.
017800         10  WS-OB-NAME               PIC X(40).
017900         10  WS-OB-DISPLAY-VALUE      PIC X(30).
018000         10  FILLER                   PIC X(10).
018100 77  WS-OB-COUNT                      PIC 9(02) COMP VALUE ZERO.
018200 77  WS-OB-QTY-COUNT                  PIC 9(02) COMP VALUE ZERO.
018300 77  WS-OB-RAW-COUNT                  PIC 9(03) COMP VALUE ZERO.
018400 77  WS-OB-DUP-SW                     PIC X(01).
018500     88  WS-OB-IS-DUP                 VALUE "Y".
018600     88  WS-OB-NOT-DUP                VALUE "N".
018700 
018800******************************************************************
018900* PROCEDURES TABLE - PR RECORDS.  THE SITE STANDARD DOES NOT CAP
019000* THIS SECTION; THE TABLE IS SIZED GENEROUSLY THE SAME WAY THE
019100* OLD LAB TEST TABLE WAS SIZED FOR A DAY'S WORTH OF CHARGES.
019200******************************************************************
019300 01  WS-PROCEDURE-TABLE.
019400     05  WS-PR-ENTRY OCCURS 50 TIMES
019500                           INDEXED BY WS-PR-IDX.
019600         10  WS-PR-NAME               PIC X(40).
019700         10  WS-PR-DATE               PIC X(10).
019800         10  FILLER                   PIC X(10).
019900 77  WS-PR-COUNT                      PIC 9(02) COMP VALUE ZERO.
020000 
020100******************************************************************
020200* NAME-DERIVATION WORK AREA - TEXT/CODING-DISPLAY FALLBACK USED
020300* WHEN LOADING EVERY RESOURCE TYPE.  THE CALLING PARAGRAPH MOVES
020400* ITS OWN TWO CANDIDATE FIELDS IN, THEN PERFORMS 900.
020500******************************************************************
020600 01  WS-NAME-WORK.
020700     05  WS-NAME-CAND-TEXT            PIC X(40).
020800     05  WS-NAME-CAND-DISPLAY         PIC X(40).
020900     05  WS-DERIVED-NAME              PIC X(40).
021000     05  WS-NAME-FOUND-SW             PIC X(01).
021100         88  WS-NAME-FOUND            VALUE "Y".
021200         88  WS-NAME-NOT-FOUND        VALUE "N".
021300     05  FILLER                       PIC X(05).
021400 
021500******************************************************************
021600* LINKAGE MIRROR FOR THE AGECALC CALL.
021700******************************************************************
021800 01  WS-AGECALC-AREA.
021900     05  WS-AGECALC-BIRTH-YEAR        PIC 9(04).
022000     05  WS-AGECALC-AGE-OUT           PIC 9(03) COMP.
022100     05  FILLER                       PIC X(05).
022200 77  WS-AGECALC-RETURN-CD             PIC 9(04) COMP.
022300 
022400******************************************************************
022500* ONE CHARACTER PULLED OUT OF CR-PT-GENDER SO IT CAN BE UPPER-
022600* CASED FOR THE PRINT LINE WITHOUT CALLING FUNCTION UPPER-CASE.
022700******************************************************************
022800 77  WS-GENDER-FIRST-CHAR             PIC X(01).
022900 
023000******************************************************************
023100* NUMERIC EDIT AND LEFT-JUSTIFY WORK AREA FOR THE LAB VALUE LINE.
023200* VIEWED AS A CHARACTER TABLE SO THE FORWARD SCAN CAN STEP OVER
023300* THE LEADING SPACES THE Z-EDIT LEAVES BEHIND.
023400******************************************************************
023500 01  WS-VALUE-EDIT-AREA.
023600     05  WS-OB-VALUE-EDIT             PIC Z(6)9.99.
023700*    NO FILLER - THE 10-BYTE EDIT FIELD ABOVE IS THE FULL WIDTH
023800*    OF THIS AREA; SEE WS-VALUE-EDIT-CHARS FOR THE CHARACTER VIEW
023900*    THIS AREA IS ALSO REDEFINED AS, USED BY 930-LEFT-JUSTIFY.
024000 01  WS-VALUE-EDIT-CHARS REDEFINES WS-VALUE-EDIT-AREA.
024100     05  WS-VE-CHAR OCCURS 10 TIMES
024200                           INDEXED BY WS-VE-IDX
024300                           PIC X(01).
024400 77  WS-VE-START-POS                  PIC 9(02) COMP.
024500 77  WS-VE-FOUND-SW                   PIC X(01).
024600     88  WS-VE-FOUND                  VALUE "Y".
024700     88  WS-VE-NOT-FOUND              VALUE "N".
024800 77  WS-VE-TRIMMED                    PIC X(10).
024900 
025000 77  WS-LINE-WORK                     PIC X(132).
025100 77  WS-SUB                           PIC 9(02) COMP.
025200 
025300 COPY ABNDCHRT.
025400 
025500 PROCEDURE DIVISION.
025600 
025700******************************************************************
025800* 000-MAIN-LINE - HOUSEKEEPING, ONE PASS OVER THE RESOURCE FILE,
025900*                 THEN WRITE THE ASSEMBLED CHART AND CLOSE OUT.
026000******************************************************************
026100 000-MAIN-LINE.
026200     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
026300 
026400     IF MORE-RESOURCE-RECS
026500         PERFORM 100-MAINLINE THRU 100-EXIT
026600         PERFORM 700-WRITE-CHART THRU 700-EXIT
026700     END-IF.
026800 
026900     PERFORM 990-CLEANUP THRU 990-EXIT.
027000     MOVE ZERO TO RETURN-CODE.
027100     GOBACK.
027200 
027300 000-MAIN-LINE-EXIT.
027400     EXIT.
027500 
027600******************************************************************
027700* 010-HOUSEKEEPING - OPENS THE FILES, READS THE FIRST (PT)
027800*                    RECORD, AND SAVES ITS DEMOGRAPHIC FIELDS.
027900******************************************************************
028000 010-HOUSEKEEPING.
028100     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
028200     OPEN INPUT CLINICAL-RESOURCES.
028300     IF NOT IFCODE-OK
028400         MOVE "OPEN CLINICAL-RESOURCES FAILED" TO ABEND-REASON
028500         MOVE IFCODE TO ACTUAL-VAL
028600         MOVE "00" TO EXPECTED-VAL
028700         GO TO 1000-ABEND-RTN
028800     END-IF.
028900 
029000     OPEN OUTPUT ASSEMBLED-CHART.
029100     IF NOT OFCODE-OK
029200         MOVE "OPEN ASSEMBLED-CHART FAILED" TO ABEND-REASON
029300         MOVE OFCODE TO ACTUAL-VAL
029400         MOVE "00" TO EXPECTED-VAL
029500         GO TO 1000-ABEND-RTN
029600     END-IF.
029700 
029800     OPEN OUTPUT SYSOUT.
029900 
030000     READ CLINICAL-RESOURCES
030100         AT END
030200             SET NO-MORE-RESOURCE-RECS TO TRUE
030300     END-READ.
030400 
030500     IF NO-MORE-RESOURCE-RECS
030600         GO TO 010-EXIT
030700     END-IF.
030800 
030900     IF NOT CR-IS-PATIENT
031000         MOVE "FIRST RECORD NOT TYPE PT" TO ABEND-REASON
031100         MOVE CR-TYPE TO ACTUAL-VAL
031200         MOVE "PT" TO EXPECTED-VAL
031300         GO TO 1000-ABEND-RTN
031400     END-IF.
031500 
031600     MOVE CR-PT-GIVEN-NAME  TO WS-SAVE-GIVEN-NAME.
031700     MOVE CR-PT-FAMILY-NAME TO WS-SAVE-FAMILY-NAME.
031800     MOVE CR-PT-BIRTH-YEAR  TO WS-SAVE-BIRTH-YEAR.
031900     MOVE CR-PT-GENDER      TO WS-SAVE-GENDER.
032000 
032100     READ CLINICAL-RESOURCES
032200         AT END
032300             SET NO-MORE-RESOURCE-RECS TO TRUE
032400     END-READ.
032500 
032600 010-EXIT.
032700     EXIT.
032800 
032900******************************************************************
033000* 100-MAINLINE - ONE PASS OVER THE REMAINING CN/MD/AL/OB/PR
033100*                RECORDS, LOADING EACH INTO ITS OWN TABLE.
033200******************************************************************
033300 100-MAINLINE.
033400     PERFORM 110-DISPATCH-REC THRU 110-EXIT
033500         UNTIL NO-MORE-RESOURCE-RECS.
033600 
033700 100-EXIT.
033800     EXIT.
033900 
034000 110-DISPATCH-REC.
034100     EVALUATE TRUE
034200         WHEN CR-IS-CONDITION
034300             PERFORM 300-LOAD-CONDITION THRU 300-EXIT
034400         WHEN CR-IS-MEDICATION
034500             PERFORM 400-LOAD-MEDICATION THRU 400-EXIT
034600         WHEN CR-IS-ALLERGY
034700             PERFORM 500-LOAD-ALLERGY THRU 500-EXIT
034800         WHEN CR-IS-OBSERVATION
034900             PERFORM 600-LOAD-OBSERVATION THRU 600-EXIT
035000         WHEN CR-IS-PROCEDURE
035100             PERFORM 650-LOAD-PROCEDURE THRU 650-EXIT
035200         WHEN OTHER
035300             CONTINUE
035400     END-EVALUATE.
035500 
035600     READ CLINICAL-RESOURCES
035700         AT END
035800             SET NO-MORE-RESOURCE-RECS TO TRUE
035900     END-READ.
036000 
036100 110-EXIT.
036200     EXIT.
036300 
036400******************************************************************
036500* 300-LOAD-CONDITION - CN RECORD, CAPPED AT 10.  A RECORD WHOSE
036600*                      TEXT AND CODING DISPLAY ARE BOTH BLANK IS
036700*                      DROPPED, NOT TABLED.
036800******************************************************************
036900 300-LOAD-CONDITION.
037000     IF WS-CN-COUNT < 10
037100         MOVE CR-CN-TEXT TO WS-NAME-CAND-TEXT
037200         MOVE CR-CN-CODING-DISPLAY TO WS-NAME-CAND-DISPLAY
037300         PERFORM 900-DERIVE-NAME THRU 900-EXIT
037400         IF WS-NAME-FOUND
037500             ADD 1 TO WS-CN-COUNT
037600             SET WS-CN-IDX TO WS-CN-COUNT
037700             MOVE WS-DERIVED-NAME TO WS-CN-NAME (WS-CN-IDX)
037800         END-IF
037900     END-IF.
038000 
038100 300-EXIT.
038200     EXIT.
038300 
038400******************************************************************
038500* 400-LOAD-MEDICATION - MD RECORD, CAPPED AT 10.
038600******************************************************************
038700 400-LOAD-MEDICATION.
038800     IF WS-MD-COUNT < 10
038900         MOVE CR-MD-TEXT TO WS-NAME-CAND-TEXT
039000         MOVE CR-MD-CODING-DISPLAY TO WS-NAME-CAND-DISPLAY
039100         PERFORM 900-DERIVE-NAME THRU 900-EXIT
039200         IF WS-NAME-FOUND
039300             ADD 1 TO WS-MD-COUNT
039400             SET WS-MD-IDX TO WS-MD-COUNT
039500             MOVE WS-DERIVED-NAME TO WS-MD-NAME (WS-MD-IDX)
039600             MOVE CR-MD-DOSAGE-TEXT TO WS-MD-DOSAGE (WS-MD-IDX)
039700         END-IF
039800     END-IF.
039900 
040000 400-EXIT.
040100     EXIT.
040200 
040300******************************************************************
040400* 500-LOAD-ALLERGY - AL RECORD, CAPPED AT 5.
040500******************************************************************
040600 500-LOAD-ALLERGY.
040700     IF WS-AL-COUNT < 5
040800         MOVE CR-AL-TEXT TO WS-NAME-CAND-TEXT
040900         MOVE CR-AL-CODING-DISPLAY TO WS-NAME-CAND-DISPLAY
041000         PERFORM 900-DERIVE-NAME THRU 900-EXIT
041100         IF WS-NAME-FOUND
041200             ADD 1 TO WS-AL-COUNT
041300             SET WS-AL-IDX TO WS-AL-COUNT
041400             MOVE WS-DERIVED-NAME TO WS-AL-NAME (WS-AL-IDX)
041500             MOVE CR-AL-REACTION-TEXT TO WS-AL-REACTION (WS-AL-IDX)
041600         END-IF
041700     END-IF.
041800 
041900 500-EXIT.
042000     EXIT.
042100 
042200******************************************************************
042300* 600-LOAD-OBSERVATION - OB RECORD.  QUANTITATIVE ROWS ARE CAPPED
042400*                        AT 15 AND FORMATTED AS "<VALUE> <UNIT>";
042500*                        STRING ROWS ARE NOT CAPPED SEPARATELY
042600*                        BUT SHARE THE SAME TABLE AND THE SAME
042700*                        DEDUP CHECK.  A TEST NAME ALREADY IN THE
042800*                        TABLE IS NEVER ADDED AGAIN.  A BLANK
042900*                        NAME FALLS BACK TO "UNKNOWN TEST" RATHER
043000*                        THAN BEING DROPPED.
043100******************************************************************
043200 600-LOAD-OBSERVATION.
043300     ADD 1 TO WS-OB-RAW-COUNT.
043400 
043500     MOVE CR-OB-TEXT TO WS-NAME-CAND-TEXT.
043600     MOVE CR-OB-CODING-DISPLAY TO WS-NAME-CAND-DISPLAY.
043700     PERFORM 900-DERIVE-NAME THRU 900-EXIT.
043800     IF WS-NAME-NOT-FOUND
043900         MOVE "UNKNOWN TEST" TO WS-DERIVED-NAME
044000     END-IF.
044100 
044200     PERFORM 620-CHECK-OB-DUP THRU 620-EXIT.
044300 
044400     IF WS-OB-NOT-DUP AND WS-OB-COUNT < 30
044500         IF CR-OB-QUANTITATIVE
044600             IF WS-OB-QTY-COUNT < 15
044700                 PERFORM 630-FORMAT-OB-NUMERIC THRU 630-EXIT
044800                 ADD 1 TO WS-OB-COUNT
044900                 ADD 1 TO WS-OB-QTY-COUNT
045000                 SET WS-OB-IDX TO WS-OB-COUNT
045100                 MOVE WS-DERIVED-NAME TO WS-OB-NAME (WS-OB-IDX)
045200                 MOVE WS-LINE-WORK (1:30)
045300                               TO WS-OB-DISPLAY-VALUE (WS-OB-IDX)
045400             END-IF
045500         ELSE
045600             IF CR-OB-VALUE-STRING NOT = SPACES
045700                 ADD 1 TO WS-OB-COUNT
045800                 SET WS-OB-IDX TO WS-OB-COUNT
045900                 MOVE WS-DERIVED-NAME TO WS-OB-NAME (WS-OB-IDX)
046000                 MOVE CR-OB-VALUE-STRING
046100                               TO WS-OB-DISPLAY-VALUE (WS-OB-IDX)
046200             END-IF
046300         END-IF
046400     END-IF.
046500 
046600 600-EXIT.
046700     EXIT.
046800 
046900 620-CHECK-OB-DUP.
047000     SET WS-OB-NOT-DUP TO TRUE.
047100     IF WS-OB-COUNT > 0
047200         PERFORM 625-CHECK-ONE-OB-ROW THRU 625-EXIT
047300             VARYING WS-OB-IDX FROM 1 BY 1
047400                 UNTIL WS-OB-IDX > WS-OB-COUNT
047500                    OR WS-OB-IS-DUP
047600     END-IF.
047700 
047800 620-EXIT.
047900     EXIT.
048000 
048100 625-CHECK-ONE-OB-ROW.
048200     IF WS-OB-NAME (WS-OB-IDX) = WS-DERIVED-NAME
048300         SET WS-OB-IS-DUP TO TRUE
048400     END-IF.
048500 
048600 625-EXIT.
048700     EXIT.
048800 
048900******************************************************************
049000* 630-FORMAT-OB-NUMERIC - "<VALUE> <UNIT>" WITH THE VALUE'S
049100*                         LEADING ZEROS SUPPRESSED AND THE
049200*                         RESULT LEFT-JUSTIFIED BEFORE THE UNIT
049300*                         IS APPENDED.
049400******************************************************************
049500 630-FORMAT-OB-NUMERIC.
049600     MOVE CR-OB-VALUE-NUM TO WS-OB-VALUE-EDIT.
049700     PERFORM 930-LEFT-JUSTIFY-VALUE THRU 930-EXIT.
049800     MOVE SPACES TO WS-LINE-WORK.
049900     STRING WS-VE-TRIMMED   DELIMITED BY SPACE
050000            " "             DELIMITED BY SIZE
050100            CR-OB-UNIT      DELIMITED BY SPACE
050200            INTO WS-LINE-WORK
050300     END-STRING.
050400 
050500 630-EXIT.
050600     EXIT.
050700 
050800******************************************************************
050900* 650-LOAD-PROCEDURE - PR RECORD, NOT CAPPED BY THE SITE
051000*                      STANDARD BUT BOUNDED BY THE TABLE SIZE.
051100******************************************************************
051200 650-LOAD-PROCEDURE.
051300     IF WS-PR-COUNT < 50
051400         MOVE CR-PR-TEXT TO WS-NAME-CAND-TEXT
051500         MOVE CR-PR-CODING-DISPLAY TO WS-NAME-CAND-DISPLAY
051600         PERFORM 900-DERIVE-NAME THRU 900-EXIT
051700         IF WS-NAME-FOUND
051800             ADD 1 TO WS-PR-COUNT
051900             SET WS-PR-IDX TO WS-PR-COUNT
052000             MOVE WS-DERIVED-NAME TO WS-PR-NAME (WS-PR-IDX)
052100             MOVE CR-PR-DATE TO WS-PR-DATE (WS-PR-IDX)
052200         END-IF
052300     END-IF.
052400 
052500 650-EXIT.
052600     EXIT.
052700 
052800******************************************************************
052900* 700-WRITE-CHART - WRITES THE ASSEMBLED CHART IN THE FIXED
053000*                   SECTION ORDER THE ANESTHESIA PLANNING EXTRACT
053100*                   EXPECTS.  A SECTION IS SKIPPED ENTIRELY,
053200*                   HEADING INCLUDED, WHEN NO RECORD OF ITS
053300*                   RESOURCE TYPE WAS EVER READ.
053400******************************************************************
053500 700-WRITE-CHART.
053600     PERFORM 710-WRITE-PATIENT-BLOCK THRU 710-EXIT.
053700     PERFORM 720-WRITE-CONDITIONS THRU 720-EXIT.
053800     PERFORM 730-WRITE-MEDICATIONS THRU 730-EXIT.
053900     PERFORM 740-WRITE-ALLERGIES THRU 740-EXIT.
054000     PERFORM 750-WRITE-LABS THRU 750-EXIT.
054100     PERFORM 760-WRITE-PROCEDURES THRU 760-EXIT.
054200 
054300 700-EXIT.
054400     EXIT.
054500 
054600******************************************************************
054700* 710-WRITE-PATIENT-BLOCK - PATIENT/AGE/GENDER LINES, THEN A
054800*                           BLANK LINE.
054900******************************************************************
055000 710-WRITE-PATIENT-BLOCK.
055100     IF WS-SAVE-GIVEN-NAME = SPACES AND WS-SAVE-FAMILY-NAME = SPACES
055200         MOVE "UNKNOWN PATIENT" TO WS-LINE-WORK
055300     ELSE
055400         MOVE SPACES TO WS-LINE-WORK
055500         STRING "PATIENT: "        DELIMITED BY SIZE
055600                WS-SAVE-GIVEN-NAME DELIMITED BY SPACE
055700                " "                DELIMITED BY SIZE
055800                WS-SAVE-FAMILY-NAME DELIMITED BY SPACE
055900                INTO WS-LINE-WORK
056000         END-STRING
056100     END-IF.
056200     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
056300 
056400     IF WS-SAVE-BIRTH-YEAR NOT = ZERO
056500         MOVE WS-SAVE-BIRTH-YEAR TO WS-AGECALC-BIRTH-YEAR
056600         CALL "AGECALC" USING WS-AGECALC-AREA WS-AGECALC-RETURN-CD
056700         IF WS-AGECALC-RETURN-CD = ZERO
056800             MOVE SPACES TO WS-LINE-WORK
056900             STRING "AGE: "             DELIMITED BY SIZE
057000                    WS-AGECALC-AGE-OUT  DELIMITED BY SIZE
057100                    " YEARS OLD"        DELIMITED BY SIZE
057200                    INTO WS-LINE-WORK
057300             END-STRING
057400             PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
057500         END-IF
057600     END-IF.
057700 
057800     IF WS-SAVE-GENDER NOT = SPACES
057900         MOVE WS-SAVE-GENDER (1:1) TO WS-GENDER-FIRST-CHAR
058000         INSPECT WS-GENDER-FIRST-CHAR CONVERTING
058100                 "abcdefghijklmnopqrstuvwxyz"
058200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
058300         MOVE SPACES TO WS-LINE-WORK
058400         STRING "GENDER: "               DELIMITED BY SIZE
058500                WS-GENDER-FIRST-CHAR      DELIMITED BY SIZE
058600                WS-SAVE-GENDER (2:9)      DELIMITED BY SPACE
058700                INTO WS-LINE-WORK
058800         END-STRING
058900         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
059000     END-IF.
059100 
059200     PERFORM 960-WRITE-BLANK-LINE THRU 960-EXIT.
059300 
059400 710-EXIT.
059500     EXIT.
059600 
059700******************************************************************
059800* 720-WRITE-CONDITIONS - PAST MEDICAL HISTORY SECTION.
059900******************************************************************
060000 720-WRITE-CONDITIONS.
060100     IF WS-CN-COUNT > 0
060200         MOVE "PAST MEDICAL HISTORY:" TO WS-LINE-WORK
060300         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
060400         PERFORM 725-WRITE-ONE-CONDITION THRU 725-EXIT
060500             VARYING WS-CN-IDX FROM 1 BY 1
060600                 UNTIL WS-CN-IDX > WS-CN-COUNT
060700         PERFORM 960-WRITE-BLANK-LINE THRU 960-EXIT
060800     END-IF.
060900 
061000 720-EXIT.
061100     EXIT.
061200 
061300 725-WRITE-ONE-CONDITION.
061400     MOVE SPACES TO WS-LINE-WORK.
061500     STRING "- "                     DELIMITED BY SIZE
061600            WS-CN-NAME (WS-CN-IDX)    DELIMITED BY SPACE
061700            INTO WS-LINE-WORK
061800     END-STRING.
061900     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
062000 
062100 725-EXIT.
062200     EXIT.
062300 
062400******************************************************************
062500* 730-WRITE-MEDICATIONS - MEDICATIONS SECTION, DOSAGE SUFFIX
062600*                         ONLY WHEN NONBLANK.
062700******************************************************************
062800 730-WRITE-MEDICATIONS.
062900     IF WS-MD-COUNT > 0
063000         MOVE "MEDICATIONS:" TO WS-LINE-WORK
063100         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
063200         PERFORM 735-WRITE-ONE-MEDICATION THRU 735-EXIT
063300             VARYING WS-MD-IDX FROM 1 BY 1
063400                 UNTIL WS-MD-IDX > WS-MD-COUNT
063500         PERFORM 960-WRITE-BLANK-LINE THRU 960-EXIT
063600     END-IF.
063700 
063800 730-EXIT.
063900     EXIT.
064000 
064100 735-WRITE-ONE-MEDICATION.
064200     MOVE SPACES TO WS-LINE-WORK.
064300     IF WS-MD-DOSAGE (WS-MD-IDX) NOT = SPACES
064400         STRING "- "                    DELIMITED BY SIZE
064500                WS-MD-NAME (WS-MD-IDX)   DELIMITED BY SPACE
064600                " - "                    DELIMITED BY SIZE
064700                WS-MD-DOSAGE (WS-MD-IDX)  DELIMITED BY SPACE
064800                INTO WS-LINE-WORK
064900         END-STRING
065000     ELSE
065100         STRING "- "                    DELIMITED BY SIZE
065200                WS-MD-NAME (WS-MD-IDX)   DELIMITED BY SPACE
065300                INTO WS-LINE-WORK
065400         END-STRING
065500     END-IF.
065600     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
065700 
065800 735-EXIT.
065900     EXIT.
066000 
066100******************************************************************
066200* 740-WRITE-ALLERGIES - ALLERGIES SECTION, REACTION SUFFIX IN
066300*                       PARENTHESES ONLY WHEN NONBLANK.
066400******************************************************************
066500 740-WRITE-ALLERGIES.
066600     IF WS-AL-COUNT > 0
066700         MOVE "ALLERGIES:" TO WS-LINE-WORK
066800         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
066900         PERFORM 745-WRITE-ONE-ALLERGY THRU 745-EXIT
067000             VARYING WS-AL-IDX FROM 1 BY 1
067100                 UNTIL WS-AL-IDX > WS-AL-COUNT
067200         PERFORM 960-WRITE-BLANK-LINE THRU 960-EXIT
067300     END-IF.
067400 
067500 740-EXIT.
067600     EXIT.
067700 
067800 745-WRITE-ONE-ALLERGY.
067900     MOVE SPACES TO WS-LINE-WORK.
068000     IF WS-AL-REACTION (WS-AL-IDX) NOT = SPACES
068100         STRING "- "                       DELIMITED BY SIZE
068200                WS-AL-NAME (WS-AL-IDX)      DELIMITED BY SPACE
068300                " ("                        DELIMITED BY SIZE
068400                WS-AL-REACTION (WS-AL-IDX)  DELIMITED BY SPACE
068500                ")"                         DELIMITED BY SIZE
068600                INTO WS-LINE-WORK
068700         END-STRING
068800     ELSE
068900         STRING "- "                       DELIMITED BY SIZE
069000                WS-AL-NAME (WS-AL-IDX)      DELIMITED BY SPACE
069100                INTO WS-LINE-WORK
069200         END-STRING
069300     END-IF.
069400     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
069500 
069600 745-EXIT.
069700     EXIT.
069800 
069900******************************************************************
070000* 750-WRITE-LABS - LABORATORY VALUES SECTION.  THE HEADING KEYS
070100*                  OFF WS-OB-RAW-COUNT (ANY OB RECORD READ AT
070200*                  ALL), NOT WS-OB-COUNT (RECORDS THAT MADE THE
070300*                  TABLE), SO A CHART WITH LAB RECORDS THAT ALL
070400*                  FAILED TO QUALIFY STILL GETS THE HEADING AND
070500*                  THE "NO QUANTITATIVE" LINE RATHER THAN BEING
070600*                  DROPPED.
070700******************************************************************
070800 750-WRITE-LABS.
070900     IF WS-OB-RAW-COUNT > 0
071000         MOVE "LABORATORY VALUES:" TO WS-LINE-WORK
071100         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
071200         IF WS-OB-COUNT = 0
071300             MOVE "NO QUANTITATIVE LAB VALUES FOUND" TO WS-LINE-WORK
071400             PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
071500         ELSE
071600             PERFORM 755-WRITE-ONE-LAB THRU 755-EXIT
071700                 VARYING WS-OB-IDX FROM 1 BY 1
071800                     UNTIL WS-OB-IDX > WS-OB-COUNT
071900         END-IF
072000         PERFORM 960-WRITE-BLANK-LINE THRU 960-EXIT
072100     END-IF.
072200 
072300 750-EXIT.
072400     EXIT.
072500 
072600 755-WRITE-ONE-LAB.
072700     MOVE SPACES TO WS-LINE-WORK.
072800     STRING WS-OB-NAME (WS-OB-IDX)           DELIMITED BY SPACE
072900            ": "                             DELIMITED BY SIZE
073000            WS-OB-DISPLAY-VALUE (WS-OB-IDX)  DELIMITED BY SPACE
073100            INTO WS-LINE-WORK
073200     END-STRING.
073300     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
073400 
073500 755-EXIT.
073600     EXIT.
073700 
073800******************************************************************
073900* 760-WRITE-PROCEDURES - PROCEDURES SECTION, DATE SUFFIX IN
074000*                        PARENTHESES ONLY WHEN NONBLANK.  LAST
074100*                        SECTION OF THE CHART - NO TRAILING
074200*                        BLANK LINE.
074300******************************************************************
074400 760-WRITE-PROCEDURES.
074500     IF WS-PR-COUNT > 0
074600         MOVE "PROCEDURES:" TO WS-LINE-WORK
074700         PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT
074800         PERFORM 765-WRITE-ONE-PROCEDURE THRU 765-EXIT
074900             VARYING WS-PR-IDX FROM 1 BY 1
075000                 UNTIL WS-PR-IDX > WS-PR-COUNT
075100     END-IF.
075200 
075300 760-EXIT.
075400     EXIT.
075500 
075600 765-WRITE-ONE-PROCEDURE.
075700     MOVE SPACES TO WS-LINE-WORK.
075800     IF WS-PR-DATE (WS-PR-IDX) NOT = SPACES
075900         STRING "- "                     DELIMITED BY SIZE
076000                WS-PR-NAME (WS-PR-IDX)    DELIMITED BY SPACE
076100                " ("                      DELIMITED BY SIZE
076200                WS-PR-DATE (WS-PR-IDX)    DELIMITED BY SPACE
076300                ")"                       DELIMITED BY SIZE
076400                INTO WS-LINE-WORK
076500         END-STRING
076600     ELSE
076700         STRING "- "                     DELIMITED BY SIZE
076800                WS-PR-NAME (WS-PR-IDX)    DELIMITED BY SPACE
076900                INTO WS-LINE-WORK
077000         END-STRING
077100     END-IF.
077200     PERFORM 950-WRITE-TEXT-LINE THRU 950-EXIT.
077300 
077400 765-EXIT.
077500     EXIT.
077600 
077700******************************************************************
077800* 900-DERIVE-NAME - TEXT-FIELD-OR-CODING-DISPLAY FALLBACK SHARED
077900*                   BY EVERY LOAD PARAGRAPH.  THE CALLER MOVES
078000*                   ITS OWN TWO CANDIDATE FIELDS INTO
078100*                   WS-NAME-CAND-TEXT/WS-NAME-CAND-DISPLAY FIRST.
078200******************************************************************
078300 900-DERIVE-NAME.
078400     IF WS-NAME-CAND-TEXT NOT = SPACES
078500         MOVE WS-NAME-CAND-TEXT TO WS-DERIVED-NAME
078600         SET WS-NAME-FOUND TO TRUE
078700     ELSE
078800         IF WS-NAME-CAND-DISPLAY NOT = SPACES
078900             MOVE WS-NAME-CAND-DISPLAY TO WS-DERIVED-NAME
079000             SET WS-NAME-FOUND TO TRUE
079100         ELSE
079200             MOVE SPACES TO WS-DERIVED-NAME
079300             SET WS-NAME-NOT-FOUND TO TRUE
079400         END-IF
079500     END-IF.
079600 
079700 900-EXIT.
079800     EXIT.
079900 
080000******************************************************************
080100* 930-LEFT-JUSTIFY-VALUE - FORWARD SCAN OF THE Z-EDITED NUMBER
080200*                          FOR THE FIRST NON-SPACE CHARACTER,
080300*                          THEN A SUBSTRING FROM THERE TO THE
080400*                          END OF THE FIELD.
080500******************************************************************
080600 930-LEFT-JUSTIFY-VALUE.
080700     MOVE SPACES TO WS-VE-TRIMMED.
080800     SET WS-VE-NOT-FOUND TO TRUE.
080900     SET WS-VE-IDX TO 1.
081000     PERFORM 935-SCAN-ONE-CHAR THRU 935-EXIT
081100         UNTIL WS-VE-FOUND
081200            OR WS-VE-IDX > 10.
081300 
081400     IF WS-VE-FOUND
081500         MOVE WS-VE-START-POS TO WS-SUB
081600         MOVE WS-VALUE-EDIT-AREA (WS-SUB:11 - WS-SUB)
081700                                  TO WS-VE-TRIMMED
081800     END-IF.
081900 
082000 930-EXIT.
082100     EXIT.
082200 
082300 935-SCAN-ONE-CHAR.
082400     IF WS-VE-CHAR (WS-VE-IDX) NOT = SPACE
082500         MOVE WS-VE-IDX TO WS-VE-START-POS
082600         SET WS-VE-FOUND TO TRUE
082700     ELSE
082800         SET WS-VE-IDX UP BY 1
082900     END-IF.
083000 
083100 935-EXIT.
083200     EXIT.
083300 
083400******************************************************************
083500* 950/960 - LINE OUTPUT UTILITIES SHARED BY EVERY SECTION.
083600******************************************************************
083700 950-WRITE-TEXT-LINE.
083800     MOVE WS-LINE-WORK TO CT-LINE.
083900     WRITE CHART-TEXT-LINE.
084000 
084100 950-EXIT.
084200     EXIT.
084300 
084400 960-WRITE-BLANK-LINE.
084500     MOVE SPACES TO CT-LINE.
084600     WRITE CHART-TEXT-LINE.
084700 
084800 960-EXIT.
084900     EXIT.
085000 
085100******************************************************************
085200* 990-CLEANUP - CLOSES THE FILES AT NORMAL END OF JOB.
085300******************************************************************
085400 990-CLEANUP.
085500     CLOSE CLINICAL-RESOURCES ASSEMBLED-CHART SYSOUT.
085600 
085700 990-EXIT.
085800     EXIT.
085900 
086000******************************************************************
086100* 1000-ABEND-RTN - HOUSE STANDARD FORCED ABEND FOR A BAD FILE
086200*                  STATUS OR AN OUT-OF-SEQUENCE RESOURCE FILE.
086300******************************************************************
086400 1000-ABEND-RTN.
086500     WRITE SYSOUT-REC FROM ABEND-REC.
086600     DISPLAY "CHRTASSM ABEND - " ABEND-REASON UPON CONSOLE.
086700     DIVIDE ZERO-VAL INTO ONE-VAL.
