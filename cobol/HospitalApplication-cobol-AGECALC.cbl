000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. R T HUFFAKER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* AGECALC - PATIENT AGE UTILITY
001100*
001200* CALLED BY CHRTASSM WHILE IT BUILDS THE DEMOGRAPHIC LINE OF THE
001300* ASSEMBLED CHART.  TAKES THE FOUR-DIGIT BIRTH YEAR CARRIED ON
001400* THE PT CLINICAL-RESOURCE-RECORD AND RETURNS THE PATIENT'S AGE
001500* IN COMPLETED YEARS AS OF TODAY, THE SAME WAY CLCLBCST RETURNS
001600* A COMPUTED COST TO ITS CALLER THROUGH LINKAGE.
001700*
001800* CHANGE LOG
001900*   031489 RTH  00000  ORIGINAL PROGRAM FOR PATIENT AGE LOOKUP.
002000*   091591 RTH  01140  CORRECTED CENTURY WINDOW - SITE STANDARD
002100*                      IS A 50-YEAR SLIDING WINDOW, NOT A FIXED
002200*                      19-- ASSUMPTION.
002300*   062694 GDW  01812  ADDED RETURN-CD SO CALLER CAN TELL A ZERO
002400*                      OR NEGATIVE BIRTH YEAR FROM A REAL AGE.
002500*   112898 GDW  02205  YEAR 2000 REVIEW - ACCEPT FROM DATE STILL
002600*                      RETURNS A 2-DIGIT YEAR ON THIS RELEASE OF
002700*                      THE COMPILER.  CENTURY WINDOW LOGIC BELOW
002800*                      ALREADY HANDLES THE ROLLOVER CORRECTLY -
002900*                      NO CODE CHANGE REQUIRED, LOGGED FOR THE
003000*                      Y2K AUDIT FILE PER MEMO 98-114.
003100*   051503 MPQ  02890  RESTATED FOR THE CLINICAL CHART EXTRACT
003200*                      PROJECT - BIRTH YEAR NOW ARRIVES AS A
003300*                      FULL FOUR-DIGIT FIELD OFF THE FEEDER, SO
003400*                      NO CENTURY GUESS IS NEEDED FOR THE INPUT
003500*                      SIDE, ONLY FOR TODAY'S DATE.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  WS-MISC-FIELDS.
005100     05  WS-CENTURY-CUTOFF           PIC 9(02) COMP VALUE 50.
005200 
005300******************************************************************
005400* TODAY'S DATE, PULLED APART FOR THE CENTURY WINDOW BELOW.
005500******************************************************************
005600 01  WS-CURRENT-DATE-AREA.
005700     05  WS-CURRENT-DATE             PIC 9(06).
005800 01  WS-CURRENT-DATE-BRKDN REDEFINES WS-CURRENT-DATE-AREA.
005900     05  WS-CD-YY                    PIC 9(02).
006000     05  WS-CD-MM                    PIC 9(02).
006100     05  WS-CD-DD                    PIC 9(02).
006200 
006300******************************************************************
006400* CENTURY PREFIX TABLE - LOADED THE SAME FILLER/REDEFINES WAY
006500* THIS SHOP LOADS ANY SMALL FIXED TABLE.
006600******************************************************************
006700 01  WS-CENTURY-TABLE-V.
006800     05  FILLER                      PIC X(02) VALUE "19".
006900     05  FILLER                      PIC X(02) VALUE "20".
007000 01  WS-CENTURY-TABLE REDEFINES WS-CENTURY-TABLE-V.
007100     05  WS-CENTURY-ENTRY OCCURS 2 TIMES
007200                           INDEXED BY WS-CENTURY-IDX
007300                           PIC X(02).
007400 
007500******************************************************************
007600* TODAY'S FULL FOUR-DIGIT YEAR, ONCE THE CENTURY IS WINDOWED IN.
007700******************************************************************
007800 01  WS-FULL-YEAR-WORK.
007900     05  WS-FULL-YEAR                PIC 9(04).
008000 01  WS-FULL-YEAR-PARTS REDEFINES WS-FULL-YEAR-WORK.
008100     05  WS-FY-CENTURY               PIC 9(02).
008200     05  WS-FY-YY                    PIC 9(02).
008300 
008400 LINKAGE SECTION.
008500 01  AGECALC-LINKAGE.
008600     05  AGECALC-BIRTH-YEAR          PIC 9(04).
008700     05  AGECALC-AGE-OUT             PIC 9(03) COMP.
008800     05  FILLER                      PIC X(05).
008900 
009000 01  AGECALC-RETURN-CD               PIC 9(04) COMP.
009100 
009200 PROCEDURE DIVISION USING AGECALC-LINKAGE, AGECALC-RETURN-CD.
009300 
009400 000-MAIN-LINE.
009500     MOVE ZERO TO AGECALC-RETURN-CD.
009600     IF AGECALC-BIRTH-YEAR = ZERO
009700         MOVE ZERO TO AGECALC-AGE-OUT
009800         MOVE 4 TO AGECALC-RETURN-CD
009900         GO TO 000-MAIN-LINE-EXIT.
010000 
010100     PERFORM 100-WINDOW-CENTURY THRU 100-WINDOW-CENTURY-EXIT.
010200 
010300     IF WS-FULL-YEAR < AGECALC-BIRTH-YEAR
010400         MOVE ZERO TO AGECALC-AGE-OUT
010500         MOVE 8 TO AGECALC-RETURN-CD
010600         GO TO 000-MAIN-LINE-EXIT.
010700 
010800     SUBTRACT AGECALC-BIRTH-YEAR FROM WS-FULL-YEAR
010900         GIVING AGECALC-AGE-OUT.
011000 
011100 000-MAIN-LINE-EXIT.
011200     GOBACK.
011300 
011400******************************************************************
011500* 100-WINDOW-CENTURY - ACCEPT TODAY'S DATE AND APPLY THE SITE'S
011600*                      50-YEAR SLIDING CENTURY WINDOW TO IT.
011700******************************************************************
011800 100-WINDOW-CENTURY.
011900     ACCEPT WS-CURRENT-DATE FROM DATE.
012000 
012100     IF WS-CD-YY < WS-CENTURY-CUTOFF
012200         SET WS-CENTURY-IDX TO 2
012300     ELSE
012400         SET WS-CENTURY-IDX TO 1.
012500 
012600     MOVE WS-CENTURY-ENTRY (WS-CENTURY-IDX) TO WS-FY-CENTURY.
012700     MOVE WS-CD-YY TO WS-FY-YY.
012800 
012900 100-WINDOW-CENTURY-EXIT.
013000     EXIT.
