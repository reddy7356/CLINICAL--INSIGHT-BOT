000100******************************************************************
000200* CLNRSRC - CLINICAL-RESOURCE-RECORD, FIXED 132-BYTE, ONE PER
000300*           STRUCTURED CLINICAL FACT COMING OUT OF THE FEEDER
000400*           SYSTEM.  CR-TYPE PICKS WHICH REDEFINITION APPLIES,
000500*           THE SAME WAY INPATIENT-DAILY-REC-DATA CARRIES A
000600*           DETAIL/TRAILER SWITCH ON THIS SHOP'S OTHER FEEDS.
000700*           PT (PATIENT) IS ALWAYS THE FIRST RECORD OF THE FILE.
000800******************************************************************
000900 01  CLINICAL-RESOURCE-RECORD.
001000     05  CR-TYPE                     PIC X(02).
001100         88  CR-IS-PATIENT           VALUE "PT".
001200         88  CR-IS-CONDITION         VALUE "CN".
001300         88  CR-IS-MEDICATION        VALUE "MD".
001400         88  CR-IS-ALLERGY           VALUE "AL".
001500         88  CR-IS-OBSERVATION       VALUE "OB".
001600         88  CR-IS-PROCEDURE         VALUE "PR".
001700     05  CR-PATIENT-DATA.
001800         10  CR-PT-GIVEN-NAME        PIC X(20).
001900         10  CR-PT-FAMILY-NAME       PIC X(20).
002000         10  CR-PT-BIRTH-YEAR        PIC 9(04).
002100         10  CR-PT-GENDER            PIC X(10).
002200         10  FILLER                  PIC X(76).
002300     05  CR-CONDITION-DATA REDEFINES CR-PATIENT-DATA.
002400         10  CR-CN-TEXT              PIC X(40).
002500         10  CR-CN-CODING-DISPLAY    PIC X(40).
002600         10  FILLER                  PIC X(50).
002700     05  CR-MEDICATION-DATA REDEFINES CR-PATIENT-DATA.
002800         10  CR-MD-TEXT              PIC X(40).
002900         10  CR-MD-CODING-DISPLAY    PIC X(40).
003000         10  CR-MD-DOSAGE-TEXT       PIC X(40).
003100         10  FILLER                  PIC X(10).
003200     05  CR-ALLERGY-DATA REDEFINES CR-PATIENT-DATA.
003300         10  CR-AL-TEXT              PIC X(40).
003400         10  CR-AL-CODING-DISPLAY    PIC X(40).
003500         10  CR-AL-REACTION-TEXT     PIC X(40).
003600         10  FILLER                  PIC X(10).
003700     05  CR-OBSERVATION-DATA REDEFINES CR-PATIENT-DATA.
003800         10  CR-OB-TEXT              PIC X(40).
003900         10  CR-OB-CODING-DISPLAY    PIC X(40).
004000         10  CR-OB-VALUE-NUM         PIC S9(7)V9(2).
004100         10  CR-OB-UNIT              PIC X(10).
004200         10  CR-OB-VALUE-STRING      PIC X(20).
004300         10  CR-OB-HAS-QTY           PIC X(01).
004400             88  CR-OB-QUANTITATIVE  VALUE "Y".
004500             88  CR-OB-STRING-VAL    VALUE "N".
004600         10  FILLER                  PIC X(10).
004700     05  CR-PROCEDURE-DATA REDEFINES CR-PATIENT-DATA.
004800         10  CR-PR-TEXT              PIC X(40).
004900         10  CR-PR-CODING-DISPLAY    PIC X(40).
005000         10  CR-PR-DATE              PIC X(10).
005100         10  FILLER                  PIC X(40).
