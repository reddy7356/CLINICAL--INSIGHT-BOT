000100******************************************************************
000200* RUNSUM - RUN-SUMMARY-RECORD, ONE PER CHART PROCESSED BY CHRTINGS
000300*          PLUS THE END-OF-RUN TOTALS GROUP WRITTEN AFTER THE
000400*          LAST DETAIL LINE.  LINE SEQUENTIAL, 80 BYTES, SAME
000500*          FIXED-BLANK-FILLER STYLE THE SHOP USES FOR ITS OTHER
000600*          PRINT-LINE RECORDS.
000700******************************************************************
000800 01  RUN-SUMMARY-RECORD.
000900     05  RS-CHART-ID                 PIC X(30).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  RS-RESULT                   PIC X(04).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  RS-REASON                   PIC X(40).
001400     05  FILLER                      PIC X(04) VALUE SPACES.
001500 
001600******************************************************************
001700* TOTALS CARRIED IN WORKING-STORAGE ACROSS THE WHOLE RUN AND
001800* FORMATTED INTO THE TRAILER LINES OF THE RUN-SUMMARY REPORT.
001900******************************************************************
002000 01  RUN-SUMMARY-TOTALS.
002100     05  RS-CHARTS-READ              PIC 9(05).
002200     05  RS-CHARTS-PROCESSED         PIC 9(05).
002300     05  RS-CHARTS-SKIPPED           PIC 9(05).
002400     05  RS-CHARTS-FAILED            PIC 9(05).
