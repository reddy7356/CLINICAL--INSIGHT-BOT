000100******************************************************************
000200* KWDTAB - KEYWORD LOOKUP TABLES FOR CHRTSCAN'S RULE ENGINE.
000300*
000400*          EACH TABLE IS A CLASSIC FILLER/REDEFINES LOAD - THE
000500*          FILLER SERIES BELOW SUPPLIES THE VALUE CLAUSES AT
000600*          COMPILE TIME, THEN THE OCCURS TABLE ON TOP OF IT IS
000700*          WHAT CHRTSCAN ACTUALLY SEARCHES.  KWD-xxx-LEN CARRIES
000800*          THE TRUE LENGTH OF EACH WORD/PHRASE SO THE SCAN
000900*          PARAGRAPHS CAN REFERENCE-MODIFY THE CHART BUFFER
001000*          WITHOUT AN INTRINSIC FUNCTION.
001100*
001200*          KEEP THESE IN ONE PLACE - DO NOT COPY INDIVIDUAL
001300*          TABLES INTO THE PROGRAMS THAT USE THEM.
001400******************************************************************
001500* ANTICOAG KEYWORD LIST
001600 01  KWD-ANTICOAG-TABLE-V.
001700     05  FILLER            PIC X(25) VALUE "WARFARIN".
001800     05  FILLER            PIC 9(02) VALUE 08.
001900     05  FILLER            PIC X(25) VALUE "COUMADIN".
002000     05  FILLER            PIC 9(02) VALUE 08.
002100     05  FILLER            PIC X(25) VALUE "HEPARIN".
002200     05  FILLER            PIC 9(02) VALUE 07.
002300     05  FILLER            PIC X(25) VALUE "RIVAROXABAN".
002400     05  FILLER            PIC 9(02) VALUE 11.
002500     05  FILLER            PIC X(25) VALUE "XARELTO".
002600     05  FILLER            PIC 9(02) VALUE 07.
002700     05  FILLER            PIC X(25) VALUE "APIXABAN".
002800     05  FILLER            PIC 9(02) VALUE 08.
002900     05  FILLER            PIC X(25) VALUE "ELIQUIS".
003000     05  FILLER            PIC 9(02) VALUE 07.
003100     05  FILLER            PIC X(25) VALUE "DABIGATRAN".
003200     05  FILLER            PIC 9(02) VALUE 10.
003300     05  FILLER            PIC X(25) VALUE "PRADAXA".
003400     05  FILLER            PIC 9(02) VALUE 07.
003500     05  FILLER            PIC X(25) VALUE "ASPIRIN".
003600     05  FILLER            PIC 9(02) VALUE 07.
003700     05  FILLER            PIC X(25) VALUE "PLAVIX".
003800     05  FILLER            PIC 9(02) VALUE 06.
003900     05  FILLER            PIC X(25) VALUE "CLOPIDOGREL".
004000     05  FILLER            PIC 9(02) VALUE 11.
004100 01  KWD-ANTICOAG-TABLE REDEFINES KWD-ANTICOAG-TABLE-V.
004200     05  KWD-ANTICOAG-ENTRY OCCURS 12 TIMES
004300                       INDEXED BY KWD-ANTICOAG-IDX.
004400         10  KWD-ANTICOAG-TEXT      PIC X(25).
004500         10  KWD-ANTICOAG-LEN       PIC 9(02).
004600 
004700* DIABETES-MED KEYWORD LIST
004800 01  KWD-DIAB-MED-TABLE-V.
004900     05  FILLER            PIC X(25) VALUE "INSULIN".
005000     05  FILLER            PIC 9(02) VALUE 07.
005100     05  FILLER            PIC X(25) VALUE "METFORMIN".
005200     05  FILLER            PIC 9(02) VALUE 09.
005300     05  FILLER            PIC X(25) VALUE "GLIPIZIDE".
005400     05  FILLER            PIC 9(02) VALUE 09.
005500     05  FILLER            PIC X(25) VALUE "GLYBURIDE".
005600     05  FILLER            PIC 9(02) VALUE 09.
005700 01  KWD-DIAB-MED-TABLE REDEFINES KWD-DIAB-MED-TABLE-V.
005800     05  KWD-DIAB-MED-ENTRY OCCURS 4 TIMES
005900                       INDEXED BY KWD-DIAB-MED-IDX.
006000         10  KWD-DIAB-MED-TEXT      PIC X(25).
006100         10  KWD-DIAB-MED-LEN       PIC 9(02).
006200 
006300* CARDIAC-MED KEYWORD LIST
006400 01  KWD-CARD-MED-TABLE-V.
006500     05  FILLER            PIC X(25) VALUE "BETA BLOCKER".
006600     05  FILLER            PIC 9(02) VALUE 12.
006700     05  FILLER            PIC X(25) VALUE "ACE INHIBITOR".
006800     05  FILLER            PIC 9(02) VALUE 13.
006900     05  FILLER            PIC X(25) VALUE "LISINOPRIL".
007000     05  FILLER            PIC 9(02) VALUE 10.
007100     05  FILLER            PIC X(25) VALUE "METOPROLOL".
007200     05  FILLER            PIC 9(02) VALUE 10.
007300     05  FILLER            PIC X(25) VALUE "ATENOLOL".
007400     05  FILLER            PIC 9(02) VALUE 08.
007500     05  FILLER            PIC X(25) VALUE "AMLODIPINE".
007600     05  FILLER            PIC 9(02) VALUE 10.
007700 01  KWD-CARD-MED-TABLE REDEFINES KWD-CARD-MED-TABLE-V.
007800     05  KWD-CARD-MED-ENTRY OCCURS 6 TIMES
007900                       INDEXED BY KWD-CARD-MED-IDX.
008000         10  KWD-CARD-MED-TEXT      PIC X(25).
008100         10  KWD-CARD-MED-LEN       PIC 9(02).
008200 
008300* CARDIAC-COM KEYWORD LIST
008400 01  KWD-CARD-COM-TABLE-V.
008500     05  FILLER            PIC X(25) VALUE "HYPERTENSION".
008600     05  FILLER            PIC 9(02) VALUE 12.
008700     05  FILLER            PIC X(25) VALUE "CAD".
008800     05  FILLER            PIC 9(02) VALUE 03.
008900     05  FILLER            PIC X(25) VALUE "CORONARY ARTERY DISEASE".
009000     05  FILLER            PIC 9(02) VALUE 23.
009100     05  FILLER            PIC X(25) VALUE "MI".
009200     05  FILLER            PIC 9(02) VALUE 02.
009300     05  FILLER            PIC X(25) VALUE "MYOCARDIAL INFARCTION".
009400     05  FILLER            PIC 9(02) VALUE 21.
009500     05  FILLER            PIC X(25) VALUE "CHF".
009600     05  FILLER            PIC 9(02) VALUE 03.
009700     05  FILLER            PIC X(25) VALUE "HEART FAILURE".
009800     05  FILLER            PIC 9(02) VALUE 13.
009900     05  FILLER            PIC X(25) VALUE "ARRHYTHMIA".
010000     05  FILLER            PIC 9(02) VALUE 10.
010100     05  FILLER            PIC X(25) VALUE "ATRIAL FIBRILLATION".
010200     05  FILLER            PIC 9(02) VALUE 19.
010300     05  FILLER            PIC X(25) VALUE "VALVE DISEASE".
010400     05  FILLER            PIC 9(02) VALUE 13.
010500 01  KWD-CARD-COM-TABLE REDEFINES KWD-CARD-COM-TABLE-V.
010600     05  KWD-CARD-COM-ENTRY OCCURS 10 TIMES
010700                       INDEXED BY KWD-CARD-COM-IDX.
010800         10  KWD-CARD-COM-TEXT      PIC X(25).
010900         10  KWD-CARD-COM-LEN       PIC 9(02).
011000 
011100* PULMONARY-COM KEYWORD LIST
011200 01  KWD-PULM-COM-TABLE-V.
011300     05  FILLER            PIC X(25) VALUE "COPD".
011400     05  FILLER            PIC 9(02) VALUE 04.
011500     05  FILLER            PIC X(25) VALUE "ASTHMA".
011600     05  FILLER            PIC 9(02) VALUE 06.
011700     05  FILLER            PIC X(25) VALUE "SLEEP APNEA".
011800     05  FILLER            PIC 9(02) VALUE 11.
011900     05  FILLER            PIC X(25) VALUE "OSA".
012000     05  FILLER            PIC 9(02) VALUE 03.
012100     05  FILLER            PIC X(25) VALUE "PULMONARY EMBOLISM".
012200     05  FILLER            PIC 9(02) VALUE 18.
012300     05  FILLER            PIC X(25) VALUE "PNEUMONIA".
012400     05  FILLER            PIC 9(02) VALUE 09.
012500     05  FILLER            PIC X(25) VALUE "LUNG DISEASE".
012600     05  FILLER            PIC 9(02) VALUE 12.
012700 01  KWD-PULM-COM-TABLE REDEFINES KWD-PULM-COM-TABLE-V.
012800     05  KWD-PULM-COM-ENTRY OCCURS 7 TIMES
012900                       INDEXED BY KWD-PULM-COM-IDX.
013000         10  KWD-PULM-COM-TEXT      PIC X(25).
013100         10  KWD-PULM-COM-LEN       PIC 9(02).
013200 
013300* RENAL-COM KEYWORD LIST
013400 01  KWD-RENAL-COM-TABLE-V.
013500     05  FILLER            PIC X(25) VALUE "CHRONIC KIDNEY DISEASE".
013600     05  FILLER            PIC 9(02) VALUE 22.
013700     05  FILLER            PIC X(25) VALUE "CKD".
013800     05  FILLER            PIC 9(02) VALUE 03.
013900     05  FILLER            PIC X(25) VALUE "RENAL FAILURE".
014000     05  FILLER            PIC 9(02) VALUE 13.
014100     05  FILLER            PIC X(25) VALUE "DIALYSIS".
014200     05  FILLER            PIC 9(02) VALUE 08.
014300     05  FILLER            PIC X(25) VALUE "KIDNEY DISEASE".
014400     05  FILLER            PIC 9(02) VALUE 14.
014500 01  KWD-RENAL-COM-TABLE REDEFINES KWD-RENAL-COM-TABLE-V.
014600     05  KWD-RENAL-COM-ENTRY OCCURS 5 TIMES
014700                       INDEXED BY KWD-RENAL-COM-IDX.
014800         10  KWD-RENAL-COM-TEXT      PIC X(25).
014900         10  KWD-RENAL-COM-LEN       PIC 9(02).
015000 
015100* ENDOCRINE-COM KEYWORD LIST
015200 01  KWD-ENDO-COM-TABLE-V.
015300     05  FILLER            PIC X(25) VALUE "DIABETES".
015400     05  FILLER            PIC 9(02) VALUE 08.
015500     05  FILLER            PIC X(25) VALUE "DM".
015600     05  FILLER            PIC 9(02) VALUE 02.
015700     05  FILLER            PIC X(25) VALUE "INSULIN".
015800     05  FILLER            PIC 9(02) VALUE 07.
015900     05  FILLER            PIC X(25) VALUE "METFORMIN".
016000     05  FILLER            PIC 9(02) VALUE 09.
016100     05  FILLER            PIC X(25) VALUE "DIABETIC".
016200     05  FILLER            PIC 9(02) VALUE 08.
016300 01  KWD-ENDO-COM-TABLE REDEFINES KWD-ENDO-COM-TABLE-V.
016400     05  KWD-ENDO-COM-ENTRY OCCURS 5 TIMES
016500                       INDEXED BY KWD-ENDO-COM-IDX.
016600         10  KWD-ENDO-COM-TEXT      PIC X(25).
016700         10  KWD-ENDO-COM-LEN       PIC 9(02).
016800 
016900* POSITION KEYWORD LIST
017000 01  KWD-POSITION-TABLE-V.
017100     05  FILLER            PIC X(25) VALUE "SUPINE".
017200     05  FILLER            PIC 9(02) VALUE 06.
017300     05  FILLER            PIC X(25) VALUE "PRONE".
017400     05  FILLER            PIC 9(02) VALUE 05.
017500     05  FILLER            PIC X(25) VALUE "LATERAL".
017600     05  FILLER            PIC 9(02) VALUE 07.
017700     05  FILLER            PIC X(25) VALUE "LITHOTOMY".
017800     05  FILLER            PIC 9(02) VALUE 09.
017900     05  FILLER            PIC X(25) VALUE "TRENDELENBURG".
018000     05  FILLER            PIC 9(02) VALUE 13.
018100     05  FILLER            PIC X(25) VALUE "REVERSE TRENDELENBURG".
018200     05  FILLER            PIC 9(02) VALUE 21.
018300     05  FILLER            PIC X(25) VALUE "SITTING".
018400     05  FILLER            PIC 9(02) VALUE 07.
018500     05  FILLER            PIC X(25) VALUE "BEACH CHAIR".
018600     05  FILLER            PIC 9(02) VALUE 11.
018700 01  KWD-POSITION-TABLE REDEFINES KWD-POSITION-TABLE-V.
018800     05  KWD-POSITION-ENTRY OCCURS 8 TIMES
018900                       INDEXED BY KWD-POSITION-IDX.
019000         10  KWD-POSITION-TEXT      PIC X(25).
019100         10  KWD-POSITION-LEN       PIC 9(02).
019200 
019300* AIRWAY-DIFF KEYWORD LIST
019400 01  KWD-AIR-DIFF-TABLE-V.
019500     05  FILLER            PIC X(25) VALUE "DIFFICULT AIRWAY".
019600     05  FILLER            PIC 9(02) VALUE 16.
019700     05  FILLER            PIC X(25) VALUE "DIFFICULT INTUBATION".
019800     05  FILLER            PIC 9(02) VALUE 20.
019900     05  FILLER            PIC X(25) VALUE "SHORT NECK".
020000     05  FILLER            PIC 9(02) VALUE 10.
020100     05  FILLER            PIC X(25) VALUE "LIMITED NECK MOBILITY".
020200     05  FILLER            PIC 9(02) VALUE 21.
020300 01  KWD-AIR-DIFF-TABLE REDEFINES KWD-AIR-DIFF-TABLE-V.
020400     05  KWD-AIR-DIFF-ENTRY OCCURS 4 TIMES
020500                       INDEXED BY KWD-AIR-DIFF-IDX.
020600         10  KWD-AIR-DIFF-TEXT      PIC X(25).
020700         10  KWD-AIR-DIFF-LEN       PIC 9(02).
020800 
020900* ASPIR-ELEV KEYWORD LIST
021000 01  KWD-ASPIR-ELV-TABLE-V.
021100     05  FILLER            PIC X(25) VALUE "NOT NPO".
021200     05  FILLER            PIC 9(02) VALUE 07.
021300     05  FILLER            PIC X(25) VALUE "RECENT MEAL".
021400     05  FILLER            PIC 9(02) VALUE 11.
021500     05  FILLER            PIC X(25) VALUE "FULL STOMACH".
021600     05  FILLER            PIC 9(02) VALUE 12.
021700     05  FILLER            PIC X(25) VALUE "GASTROPARESIS".
021800     05  FILLER            PIC 9(02) VALUE 13.
021900     05  FILLER            PIC X(25) VALUE "GERD".
022000     05  FILLER            PIC 9(02) VALUE 04.
022100 01  KWD-ASPIR-ELV-TABLE REDEFINES KWD-ASPIR-ELV-TABLE-V.
022200     05  KWD-ASPIR-ELV-ENTRY OCCURS 5 TIMES
022300                       INDEXED BY KWD-ASPIR-ELV-IDX.
022400         10  KWD-ASPIR-ELV-TEXT      PIC X(25).
022500         10  KWD-ASPIR-ELV-LEN       PIC 9(02).
022600 
022700* FASTING-STD KEYWORD LIST
022800 01  KWD-FASTING-TABLE-V.
022900     05  FILLER            PIC X(25) VALUE "NPO".
023000     05  FILLER            PIC 9(02) VALUE 03.
023100     05  FILLER            PIC X(25) VALUE "FASTING".
023200     05  FILLER            PIC 9(02) VALUE 07.
023300 01  KWD-FASTING-TABLE REDEFINES KWD-FASTING-TABLE-V.
023400     05  KWD-FASTING-ENTRY OCCURS 2 TIMES
023500                       INDEXED BY KWD-FASTING-IDX.
023600         10  KWD-FASTING-TEXT      PIC X(25).
023700         10  KWD-FASTING-LEN       PIC 9(02).
023800 
023900* CARDIAC-HIGH KEYWORD LIST
024000 01  KWD-CARD-HIGH-TABLE-V.
024100     05  FILLER            PIC X(25) VALUE "RECENT MI".
024200     05  FILLER            PIC 9(02) VALUE 09.
024300     05  FILLER            PIC X(25) VALUE "UNSTABLE ANGINA".
024400     05  FILLER            PIC 9(02) VALUE 15.
024500     05  FILLER            PIC X(25) VALUE "SEVERE AORTIC STENOSIS".
024600     05  FILLER            PIC 9(02) VALUE 22.
024700     05  FILLER            PIC X(25) VALUE "DECOMPENSATED CHF".
024800     05  FILLER            PIC 9(02) VALUE 17.
024900 01  KWD-CARD-HIGH-TABLE REDEFINES KWD-CARD-HIGH-TABLE-V.
025000     05  KWD-CARD-HIGH-ENTRY OCCURS 4 TIMES
025100                       INDEXED BY KWD-CARD-HIGH-IDX.
025200         10  KWD-CARD-HIGH-TEXT      PIC X(25).
025300         10  KWD-CARD-HIGH-LEN       PIC 9(02).
025400 
025500* BLEED-ELEV KEYWORD LIST
025600 01  KWD-BLEED-ELV-TABLE-V.
025700     05  FILLER            PIC X(25) VALUE "ANTICOAGULANT".
025800     05  FILLER            PIC 9(02) VALUE 13.
025900     05  FILLER            PIC X(25) VALUE "BLEEDING DISORDER".
026000     05  FILLER            PIC 9(02) VALUE 17.
026100     05  FILLER            PIC X(25) VALUE "THROMBOCYTOPENIA".
026200     05  FILLER            PIC 9(02) VALUE 16.
026300 01  KWD-BLEED-ELV-TABLE REDEFINES KWD-BLEED-ELV-TABLE-V.
026400     05  KWD-BLEED-ELV-ENTRY OCCURS 3 TIMES
026500                       INDEXED BY KWD-BLEED-ELV-IDX.
026600         10  KWD-BLEED-ELV-TEXT      PIC X(25).
026700         10  KWD-BLEED-ELV-LEN       PIC 9(02).
026800 
