000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHRTSCAN.
000300 AUTHOR. M P QUINCEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/88.
000600 DATE-COMPILED. 04/28/03.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE PRE-OPERATIVE CHART SCAN ENGINE FOR
001300*          THE ANESTHESIA PLANNING EXTRACT.  CHRTINGS CALLS IT
001400*          ONCE FOR EVERY PATIENT CHART, PASSING THE CLEANED
001500*          CHART TEXT AS ONE UPPERCASED BUFFER.
001600*
001700*          THE PROGRAM SCANS THE BUFFER FOR ANESTHESIA-RELEVANT
001800*          FACTS - DEMOGRAPHICS, ASA STATUS, ALLERGIES,
001900*          MEDICATIONS, COMORBIDITIES, LAB VALUES, THE SURGICAL
002000*          PLAN AND THE AIRWAY ASSESSMENT - AND POPULATES THE
002100*          INSIGHT-RECORD PASSED BACK TO THE CALLER.  EVERY FIELD
002200*          STARTS OUT "NOT FOUND" AND IS OVERWRITTEN ONLY WHEN
002300*          EVIDENCE TURNS UP IN THE TEXT.  RISK CLASSIFICATIONS
002400*          ARE DERIVED LAST, AFTER ALL THE OTHER EXTRACTS.
002500*
002600*          THIS PROGRAM DOES NOT OPEN OR READ ANY FILE - IT IS A
002700*          CALLED SUBPROGRAM.  IT NEVER ABENDS THE JOB; A BAD
002800*          CHART SIMPLY COMES BACK WITH RETURN-CD NOT ZERO AND
002900*          CHRTINGS DECIDES WHAT TO DO WITH IT.
003000*
003100******************************************************************
003200 
003300*        CALLED BY               -   CHRTINGS
003400 
003500*        CALLS                   -   FNDKEY, STRLTH
003600 
003700******************************************************************
003800* CHANGE LOG
003900*   081488 MPQ  01072  ORIGINAL PROGRAM.  WRITTEN AS A GENERAL
004000*                      KEYWORD-FLAG PASS FOR THE MEDICAL RECORDS
004100*                      ABSTRACTING FEED - FLAGGED CODED CONDITIONS
004200*                      IN FREE-TEXT DISCHARGE SUMMARIES.
004300*   112598 KLW  01607  YEAR 2000 REVIEW - NO DATE FIELDS SCANNED
004400*                      OR STORED BY THIS PROGRAM.  LOGGED FOR THE
004500*                      Y2K AUDIT FILE PER MEMO 98-114.
004600*   042803 MPQ  02893  GUTTED AND RESTATED FOR THE CLINICAL CHART
004700*                      EXTRACT PROJECT.  KEPT THE ORIGINAL BUFFER
004800*                      SCAN SKELETON, REPLACED THE ABSTRACTING
004900*                      KEYWORD TABLE AND ALL OUTPUT LOGIC.
005000*   051203 MPQ  02901  ADDED THE COMMON KEYWORD-LIST SCAN SO EACH
005100*                      MEDICATION/COMORBIDITY/RISK CATEGORY DOES
005200*                      NOT NEED ITS OWN COPY OF THE SEARCH LOGIC -
005300*                      ONLY ITS OWN TABLE-LOAD PARAGRAPH.
005400*   060903 MPQ  02918  RISK PARAGRAPH REUSES THE CARDIAC
005500*                      COMORBIDITY RESULT INSTEAD OF RESCANNING
005600*                      THE SAME KEYWORD LIST TWICE.
005700*   112503 KLW  02950  Y2K FOLLOW-UP REVIEW - NO DATE FIELDS IN
005800*                      THIS PROGRAM, NOTHING TO CHANGE.  LOGGED
005900*                      FOR THE AUDIT FILE PER MEMO 98-114.
006000*   022204 MPQ  02995  NUMBER-AND-UNIT FIELDS (WEIGHT, HEIGHT,
006100*                      DURATION, MOUTH OPENING) ARE RECONSTRUCTED
006200*                      AS "<NUMBER> <UNIT>" RATHER THAN SLICED
006300*                      VERBATIM FROM THE BUFFER - SIMPLER AND
006400*                      GOOD ENOUGH FOR THE STRUCTURED NOTE FORMAT
006500*                      THIS FEED ACTUALLY USES.
006600******************************************************************
006700 
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 
007900 WORKING-STORAGE SECTION.
008000 
008100 COPY KWDTAB.
008200 
008300******************************************************************
008400* WORKING COPY OF THE CHART TEXT - THE LINKAGE BUFFER IS MOVED
008500* IN HERE ONCE SO EVERY SCAN PARAGRAPH WORKS AGAINST THE SAME
008600* WORKING-STORAGE COPY REGARDLESS OF WHAT THE CALLER PASSED.
008700******************************************************************
008800 01  WS-CHART-TEXT-AREA.
008900     05  WS-CHART-TEXT               PIC X(4000).
009000 77  WS-CHART-TEXT-LEN               PIC 9(04) COMP.
009100 
009200******************************************************************
009300* SHARED PARAMETER AREA FOR CALLS TO FNDKEY.
009400******************************************************************
009500 01  WS-FNDKEY-AREA.
009600     05  WS-FK-BUFFER                PIC X(4000).
009700     05  WS-FK-KEYWORD               PIC X(25).
009800     05  WS-FK-KEYWORD-LEN           PIC 9(02).
009900     05  WS-FK-START-POS             PIC 9(04) COMP.
010000     05  WS-FK-FOUND-POS             PIC 9(04) COMP.
010100     05  FILLER                      PIC X(06).
010200 77  WS-FK-RETURN-CD                 PIC 9(04) COMP.
010300 
010400******************************************************************
010500* COMMON KEYWORD-LIST SCAN WORK AREA.  ONE OF THE THIRTEEN
010600* KWDTAB TABLES IS COPIED IN HERE BY ITS OWN LOAD PARAGRAPH
010700* BEFORE 900-SCAN-KEYWORD-LIST IS PERFORMED, SO THE SAME SCAN
010800* LOGIC SERVES EVERY MEDICATION, COMORBIDITY AND RISK CATEGORY.
010900******************************************************************
011000 01  WS-SCAN-WORK-TABLE.
011100     05  WS-SCAN-ENTRY OCCURS 15 TIMES.
011200         10  WS-SCAN-TEXT            PIC X(25).
011300         10  WS-SCAN-LEN             PIC 9(02).
011400 77  WS-SCAN-COUNT                   PIC 9(02) COMP.
011500 77  WS-TAB-SUB                      PIC 9(02) COMP.
011600 77  WS-SCAN-MODE                    PIC X(01).
011700     88  WS-SCAN-COLLECT-ALL         VALUE "A".
011800     88  WS-SCAN-FIRST-ONLY          VALUE "F".
011900 77  WS-JOIN-RESULT                  PIC X(60).
012000 77  WS-JOIN-LEN                     PIC 9(02) COMP.
012100 
012200******************************************************************
012300* ANCHOR-WORD SEARCH WORK AREA - USED BY 920-FIND-ANCHOR AND THE
012400* NUMBER/TOKEN CAPTURE PARAGRAPHS THAT FOLLOW A SUCCESSFUL FIND.
012500******************************************************************
012600 77  WS-ANCHOR-TEXT                  PIC X(25).
012700 77  WS-ANCHOR-LEN                   PIC 9(02).
012800 77  WS-ANCHOR-START-POS             PIC 9(04) COMP.
012900 77  WS-ANCHOR-POS                   PIC 9(04) COMP.
013000 77  WS-ANCHOR-SW                    PIC X(01).
013100     88  WS-ANCHOR-FOUND             VALUE "Y".
013200     88  WS-ANCHOR-NOT-FOUND         VALUE "N".
013300 
013400 77  WS-SCAN-POS                     PIC 9(04) COMP.
013500 77  WS-SKIP-CNT                     PIC 9(02) COMP.
013600 77  WS-LEFT-POS                     PIC 9(04) COMP.
013700 77  WS-RIGHT-POS                    PIC 9(04) COMP.
013800 
013900 77  WS-CAP-TEXT                     PIC X(20).
014000 77  WS-CAP-LEN                      PIC 9(02) COMP.
014100 77  WS-CAP-SW                       PIC X(01).
014200     88  WS-CAP-FOUND                VALUE "Y".
014300     88  WS-CAP-NOT-FOUND            VALUE "N".
014400 
014500 77  WS-UNIT-TEXT                    PIC X(15).
014600 77  WS-UNIT-LEN                     PIC 9(02) COMP.
014700 
014800 77  WS-LONG-CAP-TEXT                PIC X(100).
014900 77  WS-LONG-CAP-LEN                 PIC 9(03) COMP.
015000 
015100 77  WS-RESULT-TEXT                  PIC X(60).
015200 
015300******************************************************************
015400* SHARED BUFFER FOR CALLS TO STRLTH - STRLTH TAKES A 255-BYTE
015500* FIELD, SO WHATEVER WE ARE MEASURING GETS MOVED IN HERE FIRST.
015600******************************************************************
015700 77  WS-STRLTH-BUFFER                PIC X(255).
015800 77  WS-STRLTH-LEN                   PIC S9(04).
015900 
016000 LINKAGE SECTION.
016100 01  CHRTSCAN-LINKAGE.
016200     05  CHRTSCAN-BUFFER             PIC X(4000).
016300     05  CHRTSCAN-BUFFER-LEN         PIC 9(04) COMP.
016400     05  CHRTSCAN-CHART-ID           PIC X(30).
016500 
016600 COPY INSREC.
016700 
016800 01  CHRTSCAN-RETURN-CD              PIC 9(04) COMP.
016900 
017000 PROCEDURE DIVISION USING CHRTSCAN-LINKAGE, INSIGHT-RECORD,
017100                           CHRTSCAN-RETURN-CD.
017200 
017300 000-MAIN-LINE.
017400     MOVE ZERO TO CHRTSCAN-RETURN-CD.
017500     MOVE CHRTSCAN-BUFFER TO WS-CHART-TEXT.
017600     MOVE CHRTSCAN-BUFFER-LEN TO WS-CHART-TEXT-LEN.
017700 
017800     PERFORM 100-INITIALIZE-INSIGHT-REC THRU 100-EXIT.
017900     MOVE CHRTSCAN-CHART-ID TO INS-CHART-ID.
018000 
018100     PERFORM 200-EXTRACT-PATIENT-INFO THRU 200-EXIT.
018200     PERFORM 300-EXTRACT-ASA-STATUS   THRU 300-EXIT.
018300     PERFORM 400-EXTRACT-ALLERGIES    THRU 400-EXIT.
018400     PERFORM 500-EXTRACT-MEDICATIONS  THRU 500-EXIT.
018500     PERFORM 600-EXTRACT-COMORBID     THRU 600-EXIT.
018600     PERFORM 650-EXTRACT-LABS         THRU 650-EXIT.
018700     PERFORM 700-EXTRACT-SURGICAL     THRU 700-EXIT.
018800     PERFORM 750-EXTRACT-AIRWAY       THRU 750-EXIT.
018900     PERFORM 800-ASSESS-RISK          THRU 800-EXIT.
019000 
019100     SET INS-STAT-OK TO TRUE.
019200     GOBACK.
019300 
019400******************************************************************
019500* 100-INITIALIZE-INSIGHT-REC - EVERY CHARACTER FIELD STARTS OUT
019600*                              "NOT FOUND".  ONLY MEANING THE
019700*                              RULES BELOW ACTUALLY CHANGE.
019800******************************************************************
019900 100-INITIALIZE-INSIGHT-REC.
020000     INITIALIZE INSIGHT-RECORD REPLACING ALPHANUMERIC DATA
020100                                      BY "NOT FOUND".
020200 100-EXIT.
020300     EXIT.
020400 
020500******************************************************************
020600* 200-EXTRACT-PATIENT-INFO - AGE, WEIGHT, HEIGHT, GENDER.
020700******************************************************************
020800 200-EXTRACT-PATIENT-INFO.
020900     PERFORM 210-EXTRACT-AGE    THRU 210-EXIT.
021000     PERFORM 220-EXTRACT-WEIGHT THRU 220-EXIT.
021100     PERFORM 230-EXTRACT-HEIGHT THRU 230-EXIT.
021200     PERFORM 240-EXTRACT-GENDER THRU 240-EXIT.
021300 200-EXIT.
021400     EXIT.
021500 
021600******************************************************************
021700* 210-EXTRACT-AGE - PATTERN 1: NUMBER FOLLOWED BY YEAR/YR/YO.
021800*                   PATTERN 2: AGE FOLLOWED BY NUMBER.
021900*                   PATTERN 3: NUMBER FOLLOWED BY Y.O.
022000******************************************************************
022100 210-EXTRACT-AGE.
022200     MOVE "YEAR"  TO WS-ANCHOR-TEXT.
022300     MOVE 4       TO WS-ANCHOR-LEN.
022400     MOVE 1       TO WS-ANCHOR-START-POS.
022500     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
022600     IF WS-ANCHOR-NOT-FOUND
022700         MOVE "YR" TO WS-ANCHOR-TEXT
022800         MOVE 2    TO WS-ANCHOR-LEN
022900         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
023000     IF WS-ANCHOR-NOT-FOUND
023100         MOVE "YO" TO WS-ANCHOR-TEXT
023200         MOVE 2    TO WS-ANCHOR-LEN
023300         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
023400 
023500     IF WS-ANCHOR-FOUND
023600         MOVE WS-ANCHOR-POS TO WS-SCAN-POS
023700         PERFORM 935-CAPTURE-NUMBER-BACK THRU 935-EXIT
023800         IF WS-CAP-FOUND
023900             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
024000                    " YEARS" DELIMITED BY SIZE
024100                    INTO INS-AGE
024200             GO TO 210-EXIT.
024300 
024400****** PATTERN 2 - AGE: <NUMBER>
024500     MOVE "AGE" TO WS-ANCHOR-TEXT.
024600     MOVE 3     TO WS-ANCHOR-LEN.
024700     MOVE 1     TO WS-ANCHOR-START-POS.
024800     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
024900     IF WS-ANCHOR-FOUND
025000         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
025100         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
025200         IF WS-CAP-FOUND
025300             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
025400                    " YEARS" DELIMITED BY SIZE
025500                    INTO INS-AGE
025600             GO TO 210-EXIT.
025700 
025800****** PATTERN 3 - <NUMBER> Y.O.
025900     MOVE "Y.O." TO WS-ANCHOR-TEXT.
026000     MOVE 4      TO WS-ANCHOR-LEN.
026100     MOVE 1      TO WS-ANCHOR-START-POS.
026200     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
026300     IF WS-ANCHOR-FOUND
026400         MOVE WS-ANCHOR-POS TO WS-SCAN-POS
026500         PERFORM 935-CAPTURE-NUMBER-BACK THRU 935-EXIT
026600         IF WS-CAP-FOUND
026700             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
026800                    " YEARS" DELIMITED BY SIZE
026900                    INTO INS-AGE.
027000 210-EXIT.
027100     EXIT.
027200 
027300******************************************************************
027400* 220-EXTRACT-WEIGHT - WEIGHT: <NUMBER> <UNIT>, ELSE ANY NUMBER
027500*                      IMMEDIATELY FOLLOWED BY THE UNIT WORD.
027600******************************************************************
027700 220-EXTRACT-WEIGHT.
027800     MOVE "WEIGHT" TO WS-ANCHOR-TEXT.
027900     MOVE 6        TO WS-ANCHOR-LEN.
028000     MOVE 1        TO WS-ANCHOR-START-POS.
028100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
028200     IF WS-ANCHOR-FOUND
028300         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
028400         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
028500         IF WS-CAP-FOUND
028600             PERFORM 940-CAPTURE-UNIT-TOKEN THRU 940-EXIT
028700             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
028800                    " " DELIMITED BY SIZE
028900                    WS-UNIT-TEXT (1:WS-UNIT-LEN) DELIMITED BY SIZE
029000                    INTO INS-WEIGHT
029100             GO TO 220-EXIT.
029200 
029300     MOVE "KG" TO WS-ANCHOR-TEXT.
029400     MOVE 2    TO WS-ANCHOR-LEN.
029500     MOVE 1    TO WS-ANCHOR-START-POS.
029600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
029700     IF WS-ANCHOR-NOT-FOUND
029800         MOVE "POUND" TO WS-ANCHOR-TEXT
029900         MOVE 5       TO WS-ANCHOR-LEN
030000         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
030100     IF WS-ANCHOR-NOT-FOUND
030200         MOVE "LB" TO WS-ANCHOR-TEXT
030300         MOVE 2    TO WS-ANCHOR-LEN
030400         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
030500 
030600     IF WS-ANCHOR-FOUND
030700         MOVE WS-ANCHOR-POS TO WS-SCAN-POS
030800         PERFORM 935-CAPTURE-NUMBER-BACK THRU 935-EXIT
030900         IF WS-CAP-FOUND
031000             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
031100                    " " DELIMITED BY SIZE
031200                    WS-ANCHOR-TEXT (1:WS-ANCHOR-LEN)
031300                                        DELIMITED BY SIZE
031400                    INTO INS-WEIGHT.
031500 220-EXIT.
031600     EXIT.
031700 
031800******************************************************************
031900* 230-EXTRACT-HEIGHT - HEIGHT: <NUMBER> <UNIT>, ELSE NUMBER
032000*                      IMMEDIATELY FOLLOWED BY THE UNIT WORD.
032100******************************************************************
032200 230-EXTRACT-HEIGHT.
032300     MOVE "HEIGHT" TO WS-ANCHOR-TEXT.
032400     MOVE 6        TO WS-ANCHOR-LEN.
032500     MOVE 1        TO WS-ANCHOR-START-POS.
032600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
032700     IF WS-ANCHOR-FOUND
032800         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
032900         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
033000         IF WS-CAP-FOUND
033100             PERFORM 940-CAPTURE-UNIT-TOKEN THRU 940-EXIT
033200             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
033300                    " " DELIMITED BY SIZE
033400                    WS-UNIT-TEXT (1:WS-UNIT-LEN) DELIMITED BY SIZE
033500                    INTO INS-HEIGHT
033600             GO TO 230-EXIT.
033700 
033800     MOVE "CM" TO WS-ANCHOR-TEXT.
033900     MOVE 2    TO WS-ANCHOR-LEN.
034000     MOVE 1    TO WS-ANCHOR-START-POS.
034100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
034200     IF WS-ANCHOR-NOT-FOUND
034300         MOVE "INCH" TO WS-ANCHOR-TEXT
034400         MOVE 4      TO WS-ANCHOR-LEN
034500         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
034600     IF WS-ANCHOR-NOT-FOUND
034700         MOVE "IN" TO WS-ANCHOR-TEXT
034800         MOVE 2    TO WS-ANCHOR-LEN
034900         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
035000 
035100     IF WS-ANCHOR-FOUND
035200         MOVE WS-ANCHOR-POS TO WS-SCAN-POS
035300         PERFORM 935-CAPTURE-NUMBER-BACK THRU 935-EXIT
035400         IF WS-CAP-FOUND
035500             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
035600                    " " DELIMITED BY SIZE
035700                    WS-ANCHOR-TEXT (1:WS-ANCHOR-LEN)
035800                                        DELIMITED BY SIZE
035900                    INTO INS-HEIGHT.
036000 230-EXIT.
036100     EXIT.
036200 
036300******************************************************************
036400* 240-EXTRACT-GENDER - GENDER:/SEX: FOLLOWED BY A TOKEN, ELSE A
036500*                      STANDALONE "FEMALE" OR "MALE".  FEMALE IS
036600*                      ALWAYS TESTED FIRST SO "MALE" NEVER FIRES
036700*                      ON THE TAIL OF "FEMALE".
036800******************************************************************
036900 240-EXTRACT-GENDER.
037000     MOVE "GENDER" TO WS-ANCHOR-TEXT.
037100     MOVE 6        TO WS-ANCHOR-LEN.
037200     MOVE 1        TO WS-ANCHOR-START-POS.
037300     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
037400     IF WS-ANCHOR-NOT-FOUND
037500         MOVE "SEX" TO WS-ANCHOR-TEXT
037600         MOVE 3     TO WS-ANCHOR-LEN
037700         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
037800 
037900     IF WS-ANCHOR-FOUND
038000         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
038100         PERFORM 945-SKIP-THEN-CAPTURE-TOKEN THRU 945-EXIT
038200         IF WS-CAP-FOUND
038300             IF WS-CAP-TEXT (1:1) = "F"
038400                 MOVE "FEMALE" TO INS-GENDER
038500             ELSE
038600                 MOVE "MALE" TO INS-GENDER
038700             END-IF
038800             GO TO 240-EXIT.
038900 
039000     MOVE "FEMALE" TO WS-ANCHOR-TEXT.
039100     MOVE 6        TO WS-ANCHOR-LEN.
039200     MOVE 1        TO WS-ANCHOR-START-POS.
039300     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
039400     IF WS-ANCHOR-FOUND
039500         MOVE "FEMALE" TO INS-GENDER
039600         GO TO 240-EXIT.
039700 
039800     MOVE "MALE" TO WS-ANCHOR-TEXT.
039900     MOVE 4      TO WS-ANCHOR-LEN.
040000     MOVE 1      TO WS-ANCHOR-START-POS.
040100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
040200     IF WS-ANCHOR-FOUND
040300         MOVE "MALE" TO INS-GENDER.
040400 240-EXIT.
040500     EXIT.
040600 
040700******************************************************************
040800* 300-EXTRACT-ASA-STATUS - ASA [STATUS/CLASS/CLASSIFICATION] [:]
040900*                          FOLLOWED BY A ROMAN-NUMERAL OR DIGIT
041000*                          TOKEN.
041100******************************************************************
041200 300-EXTRACT-ASA-STATUS.
041300     MOVE "ASA" TO WS-ANCHOR-TEXT.
041400     MOVE 3     TO WS-ANCHOR-LEN.
041500     MOVE 1     TO WS-ANCHOR-START-POS.
041600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
041700     IF WS-ANCHOR-FOUND
041800         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
041900         PERFORM 945-SKIP-THEN-CAPTURE-TOKEN THRU 945-EXIT
042000         IF WS-CAP-FOUND
042100             STRING "ASA " DELIMITED BY SIZE
042200                    WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
042300                    INTO INS-ASA-STATUS.
042400 300-EXIT.
042500     EXIT.
042600 
042700******************************************************************
042800* 400-EXTRACT-ALLERGIES - NKDA/NKA ANYWHERE WINS OUTRIGHT.
042900*                         OTHERWISE THE REMAINDER OF THE LINE
043000*                         AFTER ALLERGIES:/ALLERGY:/ALLERGIC TO:
043100******************************************************************
043200 400-EXTRACT-ALLERGIES.
043300     MOVE "NKDA" TO WS-ANCHOR-TEXT.
043400     MOVE 4      TO WS-ANCHOR-LEN.
043500     MOVE 1      TO WS-ANCHOR-START-POS.
043600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
043700     IF WS-ANCHOR-NOT-FOUND
043800         MOVE "NKA" TO WS-ANCHOR-TEXT
043900         MOVE 3     TO WS-ANCHOR-LEN
044000         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
044100     IF WS-ANCHOR-FOUND
044200         MOVE "NKDA (NO KNOWN DRUG ALLERGIES)" TO INS-ALLERGIES
044300         GO TO 400-EXIT.
044400 
044500     MOVE "ALLERGIES" TO WS-ANCHOR-TEXT.
044600     MOVE 9           TO WS-ANCHOR-LEN.
044700     MOVE 1           TO WS-ANCHOR-START-POS.
044800     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
044900     IF WS-ANCHOR-NOT-FOUND
045000         MOVE "ALLERGY" TO WS-ANCHOR-TEXT
045100         MOVE 7         TO WS-ANCHOR-LEN
045200         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
045300     IF WS-ANCHOR-NOT-FOUND
045400         MOVE "ALLERGIC TO" TO WS-ANCHOR-TEXT
045500         MOVE 11            TO WS-ANCHOR-LEN
045600         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
045700 
045800     IF WS-ANCHOR-FOUND
045900         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
046000         PERFORM 950-CAPTURE-LINE-REMAINDER THRU 950-EXIT
046100         IF WS-LONG-CAP-LEN > 2
046200             MOVE WS-LONG-CAP-TEXT (1:WS-LONG-CAP-LEN)
046300                                        TO INS-ALLERGIES.
046400 400-EXIT.
046500     EXIT.
046600 
046700******************************************************************
046800* 500-EXTRACT-MEDICATIONS - ANTICOAGULANT/DIABETES/CARDIAC
046900*                           KEYWORD SCANS, ALL MATCHES JOINED.
047000******************************************************************
047100 500-EXTRACT-MEDICATIONS.
047200     PERFORM 510-SCAN-ANTICOAG-MEDS THRU 510-EXIT.
047300     PERFORM 520-SCAN-DIABETES-MEDS THRU 520-EXIT.
047400     PERFORM 530-SCAN-CARDIAC-MEDS  THRU 530-EXIT.
047500 500-EXIT.
047600     EXIT.
047700 
047800 510-SCAN-ANTICOAG-MEDS.
047900     MOVE 1 TO WS-TAB-SUB.
048000     PERFORM 511-LOAD-ANTICOAG-TAB THRU 511-EXIT.
048100     MOVE 12 TO WS-SCAN-COUNT.
048200     SET WS-SCAN-COLLECT-ALL TO TRUE.
048300     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
048400     IF WS-JOIN-LEN > 0
048500         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-MED-ANTICOAG.
048600 510-EXIT.
048700     EXIT.
048800 
048900 511-LOAD-ANTICOAG-TAB.
049000     IF WS-TAB-SUB > 12
049100         GO TO 511-EXIT.
049200     MOVE KWD-ANTICOAG-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
049300     MOVE KWD-ANTICOAG-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
049400     ADD 1 TO WS-TAB-SUB.
049500     GO TO 511-LOAD-ANTICOAG-TAB.
049600 511-EXIT.
049700     EXIT.
049800 
049900 520-SCAN-DIABETES-MEDS.
050000     MOVE 1 TO WS-TAB-SUB.
050100     PERFORM 521-LOAD-DIABETES-TAB THRU 521-EXIT.
050200     MOVE 4 TO WS-SCAN-COUNT.
050300     SET WS-SCAN-COLLECT-ALL TO TRUE.
050400     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
050500     IF WS-JOIN-LEN > 0
050600         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-MED-INSULIN.
050700 520-EXIT.
050800     EXIT.
050900 
051000 521-LOAD-DIABETES-TAB.
051100     IF WS-TAB-SUB > 4
051200         GO TO 521-EXIT.
051300     MOVE KWD-DIAB-MED-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
051400     MOVE KWD-DIAB-MED-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
051500     ADD 1 TO WS-TAB-SUB.
051600     GO TO 521-LOAD-DIABETES-TAB.
051700 521-EXIT.
051800     EXIT.
051900 
052000 530-SCAN-CARDIAC-MEDS.
052100     MOVE 1 TO WS-TAB-SUB.
052200     PERFORM 531-LOAD-CARDIAC-MED-TAB THRU 531-EXIT.
052300     MOVE 6 TO WS-SCAN-COUNT.
052400     SET WS-SCAN-COLLECT-ALL TO TRUE.
052500     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
052600     IF WS-JOIN-LEN > 0
052700         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-MED-CARDIAC.
052800 530-EXIT.
052900     EXIT.
053000 
053100 531-LOAD-CARDIAC-MED-TAB.
053200     IF WS-TAB-SUB > 6
053300         GO TO 531-EXIT.
053400     MOVE KWD-CARD-MED-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
053500     MOVE KWD-CARD-MED-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
053600     ADD 1 TO WS-TAB-SUB.
053700     GO TO 531-LOAD-CARDIAC-MED-TAB.
053800 531-EXIT.
053900     EXIT.
054000 
054100******************************************************************
054200* 600-EXTRACT-COMORBID - CARDIAC/PULMONARY/RENAL/ENDOCRINE
054300*                        KEYWORD SCANS, ALL MATCHES JOINED.
054400******************************************************************
054500 600-EXTRACT-COMORBID.
054600     PERFORM 610-SCAN-CARDIAC-COMORBID   THRU 610-EXIT.
054700     PERFORM 620-SCAN-PULMONARY-COMORBID THRU 620-EXIT.
054800     PERFORM 630-SCAN-RENAL-COMORBID     THRU 630-EXIT.
054900     PERFORM 640-SCAN-ENDOCRINE-COMORBID THRU 640-EXIT.
055000 600-EXIT.
055100     EXIT.
055200 
055300 610-SCAN-CARDIAC-COMORBID.
055400     MOVE 1 TO WS-TAB-SUB.
055500     PERFORM 611-LOAD-CARDIAC-COM-TAB THRU 611-EXIT.
055600     MOVE 10 TO WS-SCAN-COUNT.
055700     SET WS-SCAN-COLLECT-ALL TO TRUE.
055800     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
055900     IF WS-JOIN-LEN > 0
056000         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-COM-CARDIAC.
056100 610-EXIT.
056200     EXIT.
056300 
056400 611-LOAD-CARDIAC-COM-TAB.
056500     IF WS-TAB-SUB > 10
056600         GO TO 611-EXIT.
056700     MOVE KWD-CARD-COM-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
056800     MOVE KWD-CARD-COM-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
056900     ADD 1 TO WS-TAB-SUB.
057000     GO TO 611-LOAD-CARDIAC-COM-TAB.
057100 611-EXIT.
057200     EXIT.
057300 
057400 620-SCAN-PULMONARY-COMORBID.
057500     MOVE 1 TO WS-TAB-SUB.
057600     PERFORM 621-LOAD-PULM-COM-TAB THRU 621-EXIT.
057700     MOVE 7 TO WS-SCAN-COUNT.
057800     SET WS-SCAN-COLLECT-ALL TO TRUE.
057900     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
058000     IF WS-JOIN-LEN > 0
058100         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-COM-PULMONARY.
058200 620-EXIT.
058300     EXIT.
058400 
058500 621-LOAD-PULM-COM-TAB.
058600     IF WS-TAB-SUB > 7
058700         GO TO 621-EXIT.
058800     MOVE KWD-PULM-COM-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
058900     MOVE KWD-PULM-COM-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
059000     ADD 1 TO WS-TAB-SUB.
059100     GO TO 621-LOAD-PULM-COM-TAB.
059200 621-EXIT.
059300     EXIT.
059400 
059500 630-SCAN-RENAL-COMORBID.
059600     MOVE 1 TO WS-TAB-SUB.
059700     PERFORM 631-LOAD-RENAL-COM-TAB THRU 631-EXIT.
059800     MOVE 5 TO WS-SCAN-COUNT.
059900     SET WS-SCAN-COLLECT-ALL TO TRUE.
060000     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
060100     IF WS-JOIN-LEN > 0
060200         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-COM-RENAL.
060300 630-EXIT.
060400     EXIT.
060500 
060600 631-LOAD-RENAL-COM-TAB.
060700     IF WS-TAB-SUB > 5
060800         GO TO 631-EXIT.
060900     MOVE KWD-RENAL-COM-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
061000     MOVE KWD-RENAL-COM-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
061100     ADD 1 TO WS-TAB-SUB.
061200     GO TO 631-LOAD-RENAL-COM-TAB.
061300 631-EXIT.
061400     EXIT.
061500 
061600 640-SCAN-ENDOCRINE-COMORBID.
061700     MOVE 1 TO WS-TAB-SUB.
061800     PERFORM 641-LOAD-ENDO-COM-TAB THRU 641-EXIT.
061900     MOVE 5 TO WS-SCAN-COUNT.
062000     SET WS-SCAN-COLLECT-ALL TO TRUE.
062100     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
062200     IF WS-JOIN-LEN > 0
062300         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-COM-ENDOCRINE.
062400 640-EXIT.
062500     EXIT.
062600 
062700 641-LOAD-ENDO-COM-TAB.
062800     IF WS-TAB-SUB > 5
062900         GO TO 641-EXIT.
063000     MOVE KWD-ENDO-COM-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
063100     MOVE KWD-ENDO-COM-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
063200     ADD 1 TO WS-TAB-SUB.
063300     GO TO 641-LOAD-ENDO-COM-TAB.
063400 641-EXIT.
063500     EXIT.
063600 
063700******************************************************************
063800* 650-EXTRACT-LABS - HEMOGLOBIN, PLATELETS, INR, CREATININE.
063900******************************************************************
064000 650-EXTRACT-LABS.
064100     PERFORM 651-EXTRACT-HEMOGLOBIN THRU 651-EXIT.
064200     PERFORM 652-EXTRACT-PLATELETS  THRU 652-EXIT.
064300     PERFORM 653-EXTRACT-INR        THRU 653-EXIT.
064400     PERFORM 654-EXTRACT-CREATININE THRU 654-EXIT.
064500 650-EXIT.
064600     EXIT.
064700 
064800 651-EXTRACT-HEMOGLOBIN.
064900     MOVE "HEMOGLOBIN" TO WS-ANCHOR-TEXT.
065000     MOVE 10           TO WS-ANCHOR-LEN.
065100     MOVE 1            TO WS-ANCHOR-START-POS.
065200     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
065300     IF WS-ANCHOR-NOT-FOUND
065400         MOVE "HGB" TO WS-ANCHOR-TEXT
065500         MOVE 3     TO WS-ANCHOR-LEN
065600         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
065700     IF WS-ANCHOR-NOT-FOUND
065800         MOVE "HB" TO WS-ANCHOR-TEXT
065900         MOVE 2    TO WS-ANCHOR-LEN
066000         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
066100 
066200     IF WS-ANCHOR-FOUND
066300         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
066400         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
066500         IF WS-CAP-FOUND
066600             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
066700                    " G/DL" DELIMITED BY SIZE
066800                    INTO INS-LAB-HGB.
066900 651-EXIT.
067000     EXIT.
067100 
067200 652-EXTRACT-PLATELETS.
067300     MOVE "PLATELET" TO WS-ANCHOR-TEXT.
067400     MOVE 8          TO WS-ANCHOR-LEN.
067500     MOVE 1          TO WS-ANCHOR-START-POS.
067600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
067700     IF WS-ANCHOR-NOT-FOUND
067800         MOVE "PLT" TO WS-ANCHOR-TEXT
067900         MOVE 3     TO WS-ANCHOR-LEN
068000         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
068100 
068200     IF WS-ANCHOR-FOUND
068300         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
068400         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
068500         IF WS-CAP-FOUND
068600             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
068700                    " K/UL" DELIMITED BY SIZE
068800                    INTO INS-LAB-PLT.
068900 652-EXIT.
069000     EXIT.
069100 
069200 653-EXTRACT-INR.
069300     MOVE "INR" TO WS-ANCHOR-TEXT.
069400     MOVE 3     TO WS-ANCHOR-LEN.
069500     MOVE 1     TO WS-ANCHOR-START-POS.
069600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
069700     IF WS-ANCHOR-FOUND
069800         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
069900         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
070000         IF WS-CAP-FOUND
070100             STRING "INR " DELIMITED BY SIZE
070200                    WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
070300                    INTO INS-LAB-INR.
070400 653-EXIT.
070500     EXIT.
070600 
070700 654-EXTRACT-CREATININE.
070800     MOVE "CREATININE" TO WS-ANCHOR-TEXT.
070900     MOVE 10           TO WS-ANCHOR-LEN.
071000     MOVE 1            TO WS-ANCHOR-START-POS.
071100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
071200     IF WS-ANCHOR-NOT-FOUND
071300         MOVE "CR" TO WS-ANCHOR-TEXT
071400         MOVE 2    TO WS-ANCHOR-LEN
071500         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
071600 
071700     IF WS-ANCHOR-FOUND
071800         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
071900         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
072000         IF WS-CAP-FOUND
072100             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
072200                    " MG/DL" DELIMITED BY SIZE
072300                    INTO INS-LAB-CREAT.
072400 654-EXIT.
072500     EXIT.
072600 
072700******************************************************************
072800* 700-EXTRACT-SURGICAL - PROCEDURE TEXT, POSITION, DURATION.
072900******************************************************************
073000 700-EXTRACT-SURGICAL.
073100     PERFORM 710-EXTRACT-PROCEDURE-TEXT THRU 710-EXIT.
073200     PERFORM 720-EXTRACT-POSITION       THRU 720-EXIT.
073300     PERFORM 730-EXTRACT-DURATION       THRU 730-EXIT.
073400 700-EXIT.
073500     EXIT.
073600 
073700 710-EXTRACT-PROCEDURE-TEXT.
073800     MOVE "PROCEDURE" TO WS-ANCHOR-TEXT.
073900     MOVE 9           TO WS-ANCHOR-LEN.
074000     MOVE 1           TO WS-ANCHOR-START-POS.
074100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
074200     IF WS-ANCHOR-NOT-FOUND
074300         MOVE "SURGERY" TO WS-ANCHOR-TEXT
074400         MOVE 7         TO WS-ANCHOR-LEN
074500         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
074600     IF WS-ANCHOR-NOT-FOUND
074700         MOVE "OPERATION" TO WS-ANCHOR-TEXT
074800         MOVE 9           TO WS-ANCHOR-LEN
074900         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
075000     IF WS-ANCHOR-NOT-FOUND
075100         MOVE "SCHEDULED FOR" TO WS-ANCHOR-TEXT
075200         MOVE 13              TO WS-ANCHOR-LEN
075300         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
075400     IF WS-ANCHOR-NOT-FOUND
075500         MOVE "UNDERGOING" TO WS-ANCHOR-TEXT
075600         MOVE 10           TO WS-ANCHOR-LEN
075700         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
075800 
075900     IF WS-ANCHOR-FOUND
076000         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
076100         PERFORM 950-CAPTURE-LINE-REMAINDER THRU 950-EXIT
076200         IF WS-LONG-CAP-LEN > 3
076300             MOVE WS-LONG-CAP-TEXT (1:WS-LONG-CAP-LEN)
076400                                        TO INS-SURG-PROCEDURE.
076500 710-EXIT.
076600     EXIT.
076700 
076800 720-EXTRACT-POSITION.
076900     MOVE 1 TO WS-TAB-SUB.
077000     PERFORM 721-LOAD-POSITION-TAB THRU 721-EXIT.
077100     MOVE 8 TO WS-SCAN-COUNT.
077200     SET WS-SCAN-FIRST-ONLY TO TRUE.
077300     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
077400     IF WS-JOIN-LEN > 0
077500         MOVE WS-JOIN-RESULT (1:WS-JOIN-LEN) TO INS-SURG-POSITION.
077600 720-EXIT.
077700     EXIT.
077800 
077900 721-LOAD-POSITION-TAB.
078000     IF WS-TAB-SUB > 8
078100         GO TO 721-EXIT.
078200     MOVE KWD-POSITION-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
078300     MOVE KWD-POSITION-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
078400     ADD 1 TO WS-TAB-SUB.
078500     GO TO 721-LOAD-POSITION-TAB.
078600 721-EXIT.
078700     EXIT.
078800 
078900 730-EXTRACT-DURATION.
079000     MOVE "DURATION" TO WS-ANCHOR-TEXT.
079100     MOVE 8          TO WS-ANCHOR-LEN.
079200     MOVE 1          TO WS-ANCHOR-START-POS.
079300     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
079400     IF WS-ANCHOR-NOT-FOUND
079500         MOVE "TIME" TO WS-ANCHOR-TEXT
079600         MOVE 4      TO WS-ANCHOR-LEN
079700         PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
079800 
079900     IF WS-ANCHOR-FOUND
080000         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
080100         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
080200         IF WS-CAP-FOUND
080300             PERFORM 940-CAPTURE-UNIT-TOKEN THRU 940-EXIT
080400             STRING WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
080500                    " " DELIMITED BY SIZE
080600                    WS-UNIT-TEXT (1:WS-UNIT-LEN) DELIMITED BY SIZE
080700                    INTO INS-SURG-DURATION.
080800 730-EXIT.
080900     EXIT.
081000 
081100******************************************************************
081200* 750-EXTRACT-AIRWAY - MALLAMPATI CLASS, MOUTH OPENING, AND ANY
081300*                      DIFFICULT-AIRWAY PREDICTOR KEYWORD.
081400******************************************************************
081500 750-EXTRACT-AIRWAY.
081600     PERFORM 751-EXTRACT-MALLAMPATI       THRU 751-EXIT.
081700     PERFORM 752-EXTRACT-MOUTH-OPENING    THRU 752-EXIT.
081800     PERFORM 753-EXTRACT-AIRWAY-DIFFICULTY THRU 753-EXIT.
081900 750-EXIT.
082000     EXIT.
082100 
082200 751-EXTRACT-MALLAMPATI.
082300     MOVE "MALLAMPATI" TO WS-ANCHOR-TEXT.
082400     MOVE 10           TO WS-ANCHOR-LEN.
082500     MOVE 1            TO WS-ANCHOR-START-POS.
082600     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
082700     IF WS-ANCHOR-FOUND
082800         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
082900         PERFORM 945-SKIP-THEN-CAPTURE-TOKEN THRU 945-EXIT
083000         IF WS-CAP-FOUND
083100             STRING "CLASS " DELIMITED BY SIZE
083200                    WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
083300                    INTO INS-AIR-MALLAMPATI.
083400 751-EXIT.
083500     EXIT.
083600 
083700 752-EXTRACT-MOUTH-OPENING.
083800     MOVE "MOUTH OPENING" TO WS-ANCHOR-TEXT.
083900     MOVE 13              TO WS-ANCHOR-LEN.
084000     MOVE 1                TO WS-ANCHOR-START-POS.
084100     PERFORM 920-FIND-ANCHOR THRU 920-EXIT.
084200     IF WS-ANCHOR-FOUND
084300         COMPUTE WS-SCAN-POS = WS-ANCHOR-POS + WS-ANCHOR-LEN
084400         PERFORM 930-CAPTURE-NUMBER-FWD THRU 930-EXIT
084500         IF WS-CAP-FOUND
084600             PERFORM 940-CAPTURE-UNIT-TOKEN THRU 940-EXIT
084700             STRING "MOUTH OPENING: " DELIMITED BY SIZE
084800                    WS-CAP-TEXT (1:WS-CAP-LEN) DELIMITED BY SIZE
084900                    " " DELIMITED BY SIZE
085000                    WS-UNIT-TEXT (1:WS-UNIT-LEN) DELIMITED BY SIZE
085100                    INTO INS-AIR-MOUTH-OPEN.
085200 752-EXIT.
085300     EXIT.
085400 
085500 753-EXTRACT-AIRWAY-DIFFICULTY.
085600     MOVE 1 TO WS-TAB-SUB.
085700     PERFORM 754-LOAD-AIR-DIFF-TAB THRU 754-EXIT.
085800     MOVE 4 TO WS-SCAN-COUNT.
085900     SET WS-SCAN-FIRST-ONLY TO TRUE.
086000     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
086100     IF WS-JOIN-LEN > 0
086200         MOVE "POTENTIALLY DIFFICULT" TO INS-AIR-DIFFICULTY.
086300 753-EXIT.
086400     EXIT.
086500 
086600 754-LOAD-AIR-DIFF-TAB.
086700     IF WS-TAB-SUB > 4
086800         GO TO 754-EXIT.
086900     MOVE KWD-AIR-DIFF-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
087000     MOVE KWD-AIR-DIFF-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
087100     ADD 1 TO WS-TAB-SUB.
087200     GO TO 754-LOAD-AIR-DIFF-TAB.
087300 754-EXIT.
087400     EXIT.
087500 
087600******************************************************************
087700* 800-ASSESS-RISK - RUN AFTER EVERY OTHER EXTRACT.  THE CARDIAC
087800*                   MODERATE-RISK TEST REUSES THE COMORBIDITY
087900*                   SCAN ALREADY DONE IN 610 INSTEAD OF SCANNING
088000*                   THE SAME LIST A SECOND TIME.
088100******************************************************************
088200 800-ASSESS-RISK.
088300     PERFORM 810-ASSESS-ASPIRATION-RISK THRU 810-EXIT.
088400     PERFORM 820-ASSESS-CARDIAC-RISK    THRU 820-EXIT.
088500     PERFORM 830-ASSESS-BLEEDING-RISK   THRU 830-EXIT.
088600 800-EXIT.
088700     EXIT.
088800 
088900 810-ASSESS-ASPIRATION-RISK.
089000     MOVE 1 TO WS-TAB-SUB.
089100     PERFORM 811-LOAD-ASPIR-ELV-TAB THRU 811-EXIT.
089200     MOVE 5 TO WS-SCAN-COUNT.
089300     SET WS-SCAN-COLLECT-ALL TO TRUE.
089400     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
089500     IF WS-JOIN-LEN > 0
089600         MOVE "ELEVATED" TO INS-RISK-ASPIRATION
089700         GO TO 810-EXIT.
089800 
089900     MOVE 1 TO WS-TAB-SUB.
090000     PERFORM 812-LOAD-FASTING-TAB THRU 812-EXIT.
090100     MOVE 2 TO WS-SCAN-COUNT.
090200     SET WS-SCAN-COLLECT-ALL TO TRUE.
090300     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
090400     IF WS-JOIN-LEN > 0
090500         MOVE "STANDARD" TO INS-RISK-ASPIRATION.
090600 810-EXIT.
090700     EXIT.
090800 
090900 811-LOAD-ASPIR-ELV-TAB.
091000     IF WS-TAB-SUB > 5
091100         GO TO 811-EXIT.
091200     MOVE KWD-ASPIR-ELV-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
091300     MOVE KWD-ASPIR-ELV-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
091400     ADD 1 TO WS-TAB-SUB.
091500     GO TO 811-LOAD-ASPIR-ELV-TAB.
091600 811-EXIT.
091700     EXIT.
091800 
091900 812-LOAD-FASTING-TAB.
092000     IF WS-TAB-SUB > 2
092100         GO TO 812-EXIT.
092200     MOVE KWD-FASTING-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
092300     MOVE KWD-FASTING-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
092400     ADD 1 TO WS-TAB-SUB.
092500     GO TO 812-LOAD-FASTING-TAB.
092600 812-EXIT.
092700     EXIT.
092800 
092900 820-ASSESS-CARDIAC-RISK.
093000     MOVE 1 TO WS-TAB-SUB.
093100     PERFORM 821-LOAD-CARD-HIGH-TAB THRU 821-EXIT.
093200     MOVE 4 TO WS-SCAN-COUNT.
093300     SET WS-SCAN-COLLECT-ALL TO TRUE.
093400     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
093500     IF WS-JOIN-LEN > 0
093600         MOVE "HIGH" TO INS-RISK-CARDIAC
093700         GO TO 820-EXIT.
093800 
093900****** REUSES THE CARDIAC COMORBIDITY SCAN FROM 610 - SEE THE
094000****** 060903 MPQ CHANGE-LOG ENTRY ABOVE.
094100     IF INS-COM-CARDIAC NOT EQUAL "NOT FOUND"
094200         MOVE "MODERATE" TO INS-RISK-CARDIAC.
094300 820-EXIT.
094400     EXIT.
094500 
094600 821-LOAD-CARD-HIGH-TAB.
094700     IF WS-TAB-SUB > 4
094800         GO TO 821-EXIT.
094900     MOVE KWD-CARD-HIGH-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
095000     MOVE KWD-CARD-HIGH-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
095100     ADD 1 TO WS-TAB-SUB.
095200     GO TO 821-LOAD-CARD-HIGH-TAB.
095300 821-EXIT.
095400     EXIT.
095500 
095600 830-ASSESS-BLEEDING-RISK.
095700     MOVE 1 TO WS-TAB-SUB.
095800     PERFORM 831-LOAD-BLEED-ELV-TAB THRU 831-EXIT.
095900     MOVE 3 TO WS-SCAN-COUNT.
096000     SET WS-SCAN-COLLECT-ALL TO TRUE.
096100     PERFORM 900-SCAN-KEYWORD-LIST THRU 900-EXIT.
096200     IF WS-JOIN-LEN > 0
096300         MOVE "ELEVATED" TO INS-RISK-BLEEDING.
096400 830-EXIT.
096500     EXIT.
096600 
096700 831-LOAD-BLEED-ELV-TAB.
096800     IF WS-TAB-SUB > 3
096900         GO TO 831-EXIT.
097000     MOVE KWD-BLEED-ELV-TEXT (WS-TAB-SUB) TO WS-SCAN-TEXT (WS-TAB-SUB).
097100     MOVE KWD-BLEED-ELV-LEN  (WS-TAB-SUB) TO WS-SCAN-LEN  (WS-TAB-SUB).
097200     ADD 1 TO WS-TAB-SUB.
097300     GO TO 831-LOAD-BLEED-ELV-TAB.
097400 831-EXIT.
097500     EXIT.
097600 
097700******************************************************************
097800*              COMMON SCAN AND CAPTURE UTILITIES
097900******************************************************************
098000 
098100******************************************************************
098200* 900-SCAN-KEYWORD-LIST - WALKS WS-SCAN-ENTRY (LOADED BY THE
098300*                         CALLER) LOOKING FOR EACH KEYWORD.
098400*                         WS-SCAN-MODE "A" JOINS EVERY MATCH
098500*                         WITH ", "; "F" STOPS AT THE FIRST HIT.
098600******************************************************************
098700 900-SCAN-KEYWORD-LIST.
098800     MOVE SPACES TO WS-JOIN-RESULT.
098900     MOVE ZERO   TO WS-JOIN-LEN.
099000     PERFORM 905-SCAN-ONE-KEYWORD THRU 905-EXIT
099100         VARYING WS-TAB-SUB FROM 1 BY 1
099200         UNTIL WS-TAB-SUB > WS-SCAN-COUNT
099300            OR (WS-SCAN-FIRST-ONLY AND WS-JOIN-LEN > 0).
099400 900-EXIT.
099500     EXIT.
099600 
099700 905-SCAN-ONE-KEYWORD.
099800     MOVE WS-CHART-TEXT      TO WS-FK-BUFFER.
099900     MOVE WS-SCAN-TEXT (WS-TAB-SUB) TO WS-FK-KEYWORD.
100000     MOVE WS-SCAN-LEN  (WS-TAB-SUB) TO WS-FK-KEYWORD-LEN.
100100     MOVE 1                  TO WS-FK-START-POS.
100200     CALL "FNDKEY" USING WS-FNDKEY-AREA, WS-FK-RETURN-CD.
100300     IF WS-FK-RETURN-CD = 0
100400         PERFORM 910-APPEND-TO-JOIN THRU 910-EXIT.
100500 905-EXIT.
100600     EXIT.
100700 
100800 910-APPEND-TO-JOIN.
100900     IF WS-JOIN-LEN > 0
101000         STRING WS-JOIN-RESULT (1:WS-JOIN-LEN) DELIMITED BY SIZE
101100                ", " DELIMITED BY SIZE
101200                WS-SCAN-TEXT (WS-TAB-SUB)
101300                    (1:WS-SCAN-LEN (WS-TAB-SUB)) DELIMITED BY SIZE
101400                INTO WS-JOIN-RESULT
101500         COMPUTE WS-JOIN-LEN =
101600                 WS-JOIN-LEN + 2 + WS-SCAN-LEN (WS-TAB-SUB)
101700     ELSE
101800         MOVE WS-SCAN-TEXT (WS-TAB-SUB) TO WS-JOIN-RESULT
101900         MOVE WS-SCAN-LEN (WS-TAB-SUB)  TO WS-JOIN-LEN.
102000 910-EXIT.
102100     EXIT.
102200 
102300******************************************************************
102400* 920-FIND-ANCHOR - LOOKS UP WS-ANCHOR-TEXT/LEN STARTING AT
102500*                   WS-ANCHOR-START-POS.  SETS WS-ANCHOR-POS AND
102600*                   THE FOUND/NOT-FOUND SWITCH.
102700******************************************************************
102800 920-FIND-ANCHOR.
102900     MOVE WS-CHART-TEXT      TO WS-FK-BUFFER.
103000     MOVE WS-ANCHOR-TEXT     TO WS-FK-KEYWORD.
103100     MOVE WS-ANCHOR-LEN      TO WS-FK-KEYWORD-LEN.
103200     MOVE WS-ANCHOR-START-POS TO WS-FK-START-POS.
103300     CALL "FNDKEY" USING WS-FNDKEY-AREA, WS-FK-RETURN-CD.
103400     IF WS-FK-RETURN-CD = 0
103500         MOVE WS-FK-FOUND-POS TO WS-ANCHOR-POS
103600         SET WS-ANCHOR-FOUND TO TRUE
103700     ELSE
103800         MOVE ZERO TO WS-ANCHOR-POS
103900         SET WS-ANCHOR-NOT-FOUND TO TRUE.
104000 920-EXIT.
104100     EXIT.
104200 
104300******************************************************************
104400* 930-CAPTURE-NUMBER-FWD - FROM WS-SCAN-POS, SKIP UP TO SIX
104500*                          NON-DIGIT CHARACTERS (COLON, SPACES)
104600*                          LOOKING FOR THE FIRST DIGIT, THEN
104700*                          CAPTURE THE DIGIT RUN (ONE DECIMAL
104800*                          POINT ALLOWED) INTO WS-CAP-TEXT.
104900******************************************************************
105000 930-CAPTURE-NUMBER-FWD.
105100     MOVE ZERO TO WS-SKIP-CNT.
105200     SET WS-CAP-NOT-FOUND TO TRUE.
105300     PERFORM 931-SKIP-TO-DIGIT THRU 931-EXIT
105400         UNTIL WS-CAP-FOUND OR WS-SKIP-CNT > 6
105500            OR WS-SCAN-POS > WS-CHART-TEXT-LEN.
105600     IF WS-CAP-NOT-FOUND
105700         GO TO 930-EXIT.
105800 
105900     MOVE ZERO   TO WS-CAP-LEN.
106000     MOVE SPACES TO WS-CAP-TEXT.
106100     PERFORM 932-TAKE-DIGIT THRU 932-EXIT
106200         UNTIL WS-CAP-LEN > 18
106300            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
106400            OR NOT (WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
106500                 OR WS-CHART-TEXT (WS-SCAN-POS:1) = ".").
106600 930-EXIT.
106700     EXIT.
106800 
106900 931-SKIP-TO-DIGIT.
107000     IF WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
107100         SET WS-CAP-FOUND TO TRUE
107200     ELSE
107300         ADD 1 TO WS-SCAN-POS
107400         ADD 1 TO WS-SKIP-CNT.
107500 931-EXIT.
107600     EXIT.
107700 
107800 932-TAKE-DIGIT.
107900     ADD 1 TO WS-CAP-LEN.
108000     MOVE WS-CHART-TEXT (WS-SCAN-POS:1)
108100                        TO WS-CAP-TEXT (WS-CAP-LEN:1).
108200     ADD 1 TO WS-SCAN-POS.
108300 932-EXIT.
108400     EXIT.
108500 
108600******************************************************************
108700* 935-CAPTURE-NUMBER-BACK - FROM WS-SCAN-POS (THE ANCHOR START),
108800*                           WALK BACKWARD SKIPPING UP TO THREE
108900*                           SEPARATOR CHARACTERS LOOKING FOR THE
109000*                           RIGHTMOST DIGIT OF THE NUMBER, THEN
109100*                           WALK LEFT WHILE STILL A DIGIT.
109200******************************************************************
109300 935-CAPTURE-NUMBER-BACK.
109400     SET WS-CAP-NOT-FOUND TO TRUE.
109500     IF WS-SCAN-POS < 2
109600         GO TO 935-EXIT.
109700     COMPUTE WS-SCAN-POS = WS-SCAN-POS - 1.
109800     MOVE ZERO TO WS-SKIP-CNT.
109900     PERFORM 936-SKIP-BACK-TO-DIGIT THRU 936-EXIT
110000         UNTIL WS-CAP-FOUND OR WS-SKIP-CNT > 3
110100            OR WS-SCAN-POS < 1.
110200     IF WS-CAP-NOT-FOUND
110300         GO TO 935-EXIT.
110400 
110500     MOVE WS-SCAN-POS TO WS-RIGHT-POS.
110600     MOVE WS-SCAN-POS TO WS-LEFT-POS.
110700     PERFORM 937-EXTEND-LEFT THRU 937-EXIT
110800         UNTIL WS-LEFT-POS < 1
110900            OR NOT WS-CHART-TEXT (WS-LEFT-POS:1) IS NUMERIC.
111000     IF WS-CHART-TEXT (WS-LEFT-POS:1) IS NUMERIC
111100         MOVE WS-LEFT-POS TO WS-LEFT-POS
111200     ELSE
111300         ADD 1 TO WS-LEFT-POS.
111400 
111500     COMPUTE WS-CAP-LEN = WS-RIGHT-POS - WS-LEFT-POS + 1.
111600     MOVE WS-CHART-TEXT (WS-LEFT-POS:WS-CAP-LEN) TO WS-CAP-TEXT.
111700 935-EXIT.
111800     EXIT.
111900 
112000 936-SKIP-BACK-TO-DIGIT.
112100     IF WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
112200         SET WS-CAP-FOUND TO TRUE
112300     ELSE
112400         COMPUTE WS-SCAN-POS = WS-SCAN-POS - 1
112500         ADD 1 TO WS-SKIP-CNT.
112600 936-EXIT.
112700     EXIT.
112800 
112900 937-EXTEND-LEFT.
113000     COMPUTE WS-LEFT-POS = WS-LEFT-POS - 1.
113100 937-EXIT.
113200     EXIT.
113300 
113400******************************************************************
113500* 940-CAPTURE-UNIT-TOKEN - FROM WS-SCAN-POS (JUST PAST THE
113600*                          CAPTURED NUMBER), SKIP UP TO TWO
113700*                          SEPARATOR CHARACTERS AND CAPTURE THE
113800*                          ALPHABETIC UNIT WORD THAT FOLLOWS.
113900******************************************************************
114000 940-CAPTURE-UNIT-TOKEN.
114100     MOVE SPACES TO WS-UNIT-TEXT.
114200     MOVE ZERO   TO WS-UNIT-LEN.
114300     MOVE ZERO   TO WS-SKIP-CNT.
114400     PERFORM 941-SKIP-TO-ALPHA THRU 941-EXIT
114500         UNTIL WS-SKIP-CNT > 2
114600            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
114700            OR (WS-CHART-TEXT (WS-SCAN-POS:1) >= "A"
114800               AND WS-CHART-TEXT (WS-SCAN-POS:1) <= "Z").
114900     PERFORM 942-TAKE-ALPHA THRU 942-EXIT
115000         UNTIL WS-UNIT-LEN > 13
115100            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
115200            OR NOT (WS-CHART-TEXT (WS-SCAN-POS:1) >= "A"
115300               AND WS-CHART-TEXT (WS-SCAN-POS:1) <= "Z").
115400 940-EXIT.
115500     EXIT.
115600 
115700 941-SKIP-TO-ALPHA.
115800     ADD 1 TO WS-SCAN-POS.
115900     ADD 1 TO WS-SKIP-CNT.
116000 941-EXIT.
116100     EXIT.
116200 
116300 942-TAKE-ALPHA.
116400     ADD 1 TO WS-UNIT-LEN.
116500     MOVE WS-CHART-TEXT (WS-SCAN-POS:1)
116600                        TO WS-UNIT-TEXT (WS-UNIT-LEN:1).
116700     ADD 1 TO WS-SCAN-POS.
116800 942-EXIT.
116900     EXIT.
117000 
117100******************************************************************
117200* 945-SKIP-THEN-CAPTURE-TOKEN - FROM WS-SCAN-POS, SKIP UP TO
117300*                               FIFTEEN NON-ALPHANUMERIC CHARS
117400*                               (COLON, SPACE, "STATUS", ETC.)
117500*                               THEN CAPTURE THE ALPHANUMERIC
117600*                               TOKEN THAT FOLLOWS.  USED FOR
117700*                               ASA, MALLAMPATI AND GENDER.
117800******************************************************************
117900 945-SKIP-THEN-CAPTURE-TOKEN.
118000     MOVE SPACES TO WS-CAP-TEXT.
118100     MOVE ZERO   TO WS-CAP-LEN.
118200     MOVE ZERO   TO WS-SKIP-CNT.
118300     SET WS-CAP-NOT-FOUND TO TRUE.
118400     PERFORM 946-SKIP-TO-ALNUM THRU 946-EXIT
118500         UNTIL WS-SKIP-CNT > 15
118600            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
118700            OR WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
118800            OR (WS-CHART-TEXT (WS-SCAN-POS:1) >= "A"
118900               AND WS-CHART-TEXT (WS-SCAN-POS:1) <= "Z").
119000 
119100     IF WS-SCAN-POS > WS-CHART-TEXT-LEN
119200         GO TO 945-EXIT.
119300     IF NOT (WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
119400         OR (WS-CHART-TEXT (WS-SCAN-POS:1) >= "A"
119500            AND WS-CHART-TEXT (WS-SCAN-POS:1) <= "Z"))
119600         GO TO 945-EXIT.
119700 
119800     PERFORM 947-TAKE-ALNUM THRU 947-EXIT
119900         UNTIL WS-CAP-LEN > 8
120000            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
120100            OR NOT (WS-CHART-TEXT (WS-SCAN-POS:1) IS NUMERIC
120200               OR (WS-CHART-TEXT (WS-SCAN-POS:1) >= "A"
120300                  AND WS-CHART-TEXT (WS-SCAN-POS:1) <= "Z")).
120400     SET WS-CAP-FOUND TO TRUE.
120500 945-EXIT.
120600     EXIT.
120700 
120800 946-SKIP-TO-ALNUM.
120900     ADD 1 TO WS-SCAN-POS.
121000     ADD 1 TO WS-SKIP-CNT.
121100 946-EXIT.
121200     EXIT.
121300 
121400 947-TAKE-ALNUM.
121500     ADD 1 TO WS-CAP-LEN.
121600     MOVE WS-CHART-TEXT (WS-SCAN-POS:1)
121700                        TO WS-CAP-TEXT (WS-CAP-LEN:1).
121800     ADD 1 TO WS-SCAN-POS.
121900 947-EXIT.
122000     EXIT.
122100 
122200******************************************************************
122300* 950-CAPTURE-LINE-REMAINDER - FROM WS-SCAN-POS, CAPTURE UP TO
122400*                              THE NEXT LOW-VALUES LINE MARKER
122500*                              OR PERIOD, THEN TRIM TRAILING
122600*                              BLANKS THROUGH STRLTH.
122700******************************************************************
122800 950-CAPTURE-LINE-REMAINDER.
122900     MOVE SPACES TO WS-LONG-CAP-TEXT.
123000     MOVE ZERO   TO WS-LONG-CAP-LEN.
123100     PERFORM 951-TAKE-REMAINDER-CHAR THRU 951-EXIT
123200         UNTIL WS-LONG-CAP-LEN > 99
123300            OR WS-SCAN-POS > WS-CHART-TEXT-LEN
123400            OR WS-CHART-TEXT (WS-SCAN-POS:1) = LOW-VALUES
123500            OR WS-CHART-TEXT (WS-SCAN-POS:1) = ".".
123600 
123700     MOVE WS-LONG-CAP-TEXT TO WS-STRLTH-BUFFER.
123800     MOVE ZERO TO WS-STRLTH-LEN.
123900     CALL "STRLTH" USING WS-STRLTH-BUFFER, WS-STRLTH-LEN.
124000     IF WS-STRLTH-LEN > 100
124100         MOVE 100 TO WS-LONG-CAP-LEN
124200     ELSE
124300         MOVE WS-STRLTH-LEN TO WS-LONG-CAP-LEN.
124400 950-EXIT.
124500     EXIT.
124600 
124700 951-TAKE-REMAINDER-CHAR.
124800     ADD 1 TO WS-LONG-CAP-LEN.
124900     MOVE WS-CHART-TEXT (WS-SCAN-POS:1)
125000                        TO WS-LONG-CAP-TEXT (WS-LONG-CAP-LEN:1).
125100     ADD 1 TO WS-SCAN-POS.
125200 951-EXIT.
125300     EXIT.
