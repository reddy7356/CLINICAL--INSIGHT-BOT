000100******************************************************************
000200* ABNDCHRT - SYSOUT DUMP LAYOUT FOR ANY JOB THAT ABENDS ITSELF
000300*            THROUGH THE 1000-ABEND-RTN CONVENTION.  CARRIES THE
000400*            FAILING PARAGRAPH NAME AND WHATEVER ACTUAL/EXPECTED
000500*            VALUES THE PARAGRAPH HAD ON HAND WHEN IT BLEW UP.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(30).
000900     05  ABEND-REASON                PIC X(60).
001000     05  ACTUAL-VAL                  PIC X(20).
001100     05  EXPECTED-VAL                PIC X(20).
